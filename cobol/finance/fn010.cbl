000100******************************************************************
000200*                                                                *
000300*              PERSONAL FINANCE TRANSACTION ANALYTICS            *
000400*                      BATCH - MAIN DRIVER                       *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.             FN010.
001200 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001300 INSTALLATION.           APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.           14/10/1985.
001500 DATE-COMPILED.
001600 SECURITY.               COPYRIGHT (C) 1985-2026 & LATER, VINCENT BRYAN COEN.
001700*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*                        SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.            LOADS THE TRANSACTIONS FILE INTO THE
002100*                        IN-MEMORY TABLE (COPYBOOK FNTAB), VALIDATES
002200*                        EACH ROW VIA FN004 AND THIS PROGRAM'S OWN
002300*                        AMOUNT/TYPE CHECKS, THEN RUNS THE TEN
002400*                        ANALYTICS PASSES AND THE BUDGET CHECK,
002500*                        PRINTING ONE SECTIONED REPORT.  ORIGINALLY
002600*                        STRUCTURED ON THE OLD PY000 PAYROLL MASTER
002700*                        RUN - ONE OPEN, A CONTROLLED SEQUENCE OF
002800*                        PERFORMED SECTIONS, ONE CLOSE - IN PLACE OF
002900*                        GROSS-TO-NET PAY STEPS THIS RUNS THE
003000*                        PERSONAL FINANCE ANALYTICS STEPS.
003100*
003200*    CALLED MODULES.     FN004 (DATE VALIDATE/DEFAULT).
003300*                        FN040 (TRANSACTION LIST/FIND/UPDATE/DELETE).
003400*
003500* CHANGES:
003600* 14/10/85 VBC - CREATED AS PY000, THE PAYROLL MASTER RUN CONTROL
003700*                PROGRAM.
003800* 03/11/90 VBC - ADDED THE OPTIONAL VACATION PAY PRINT STEP.
003900* 19/09/98 VBC - YEAR 2000 REVIEW - DATE HANDLING DELEGATED TO THE
004000*                MAPS04 ROUTINE, NO CHANGE REQUIRED HERE, LOGGED PER
004100*                THE AUDIT.
004200* 29/01/09 RWC - MIGRATION TO GNU COBOL, NO SOURCE CHANGE NEEDED.
004300* 14/10/25 VBC - TAKEN FROM PY000 TO SEED THE FINANCE BATCH'S OWN
004400*                MASTER RUN, RENAMED FN010, PAYROLL STEPS STRIPPED.
004500* 11/08/26 VBC - BUILT THE TRANSACTION LOADER (WAS THE PAYROLL
004600*                EXTRACT STEP) OVER FNTRAN/FNTAB, CALLING FN004 FOR
004700*                THE PER-ROW DATE RULE.
004800* 11/08/26 VBC - ADDED THE TEN ANALYTICS SECTIONS AND THE BUDGET
004900*                LOAD/CHECK STEP (WAS THE QTD/YTD PAYROLL UPDATE
005000*                STEP) - SEE THE REMARKS ABOVE.
005100* 11/08/26 VBC - WIRED THE TOP EXPENSES AND TRANSACTION REGISTER
005200*                SECTIONS ONTO FN040, AVOIDING A SECOND SORT ROUTINE
005300*                IN THIS PROGRAM.
005400*
005500*************************************************************************
005600* COPYRIGHT NOTICE.
005700* ****************
005800* THIS PROGRAM IS PART OF THE FINANCE TRANSACTION ANALYTICS BATCH AND
005900* IS COPYRIGHT (C) VINCENT B COEN, 1985-2026 AND LATER.  DISTRIBUTED
006000* UNDER THE GNU GENERAL PUBLIC LICENSE, SEE THE FILE COPYING.
006100*************************************************************************
006200*
006300 ENVIRONMENT             DIVISION.
006400*===============================
006500*
006600 CONFIGURATION           SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT            SECTION.
007100 FILE-CONTROL.
007200*
007300     COPY "selfntran.cob".
007400*
007500     COPY "selfnbud.cob".
007600*
007700     COPY "selfnrpt.cob".
007800*
007900 DATA                    DIVISION.
008000*===============================
008100*
008200 FILE SECTION.
008300*
008400     COPY "fdfntran.cob".
008500*
008600     COPY "fdfnbud.cob".
008700*
008800     COPY "fdfnrpt.cob".
008900*
009000 WORKING-STORAGE SECTION.
009100*-------------------------------
009200 77  PROG-NAME               PIC X(15)   VALUE "FN010 (1.0.00)".
009300*
009400 01  WS-FILE-STATUSES.
009500     03  FN-TRAN-STATUS       PIC XX.
009600         88  FN-TRAN-OK              VALUE "00".
009700         88  FN-TRAN-EOF             VALUE "10".
009800     03  FN-BUD-STATUS        PIC XX.
009900         88  FN-BUD-OK               VALUE "00".
010000         88  FN-BUD-EOF-STAT         VALUE "10".
010100     03  FN-RPT-STATUS        PIC XX.
010200         88  FN-RPT-OK               VALUE "00".
010300     03  FILLER                PIC X(4).
010400*
010500 01  WS-SWITCHES.
010600     03  WS-TRAN-EOF-SW        PIC X       VALUE "N".
010700         88  WS-TRAN-EOF              VALUE "Y".
010800     03  WS-BUD-EOF-SW         PIC X       VALUE "N".
010900         88  WS-BUD-EOF               VALUE "Y".
011000     03  FILLER                PIC X(5).
011100*
011200*    WS-IX/WS-IX2 ARE THE WORKING SUBSCRIPTS OVER FN-TR-ENTRY AND
011300*    THE CATEGORY/BUDGET TABLES - SAME STYLE AS FN040, A PLAIN
011400*    COMP SUBSCRIPT RATHER THAN THE DECLARED INDEX NAMES.
011500 01  WS-INDEXES.
011600     03  WS-IX                 PIC 9(7)    COMP.
011700     03  WS-IX2                PIC 9(7)    COMP.
011800     03  WS-TOP-RANK           PIC 9(3)    COMP.
011900     03  WS-CAT-SUB            PIC 9(4)    COMP.
012000     03  WS-CAT-FOUND-SW       PIC X       VALUE "N".
012100         88  WS-CAT-FOUND             VALUE "Y".
012200         88  WS-CAT-NOT-FOUND         VALUE "N".
012300     03  FILLER                PIC X(4).
012400*
012500*    CSV PARSE WORK FOR ONE TRANSACTION LINE - SEE 0215/0216/0217/0218.
012600 01  WS-CSV-WORK.
012700     03  WS-TRAN-LINE-WORK     PIC X(132).
012800     03  WS-CSV-DATE           PIC X(10).
012900     03  WS-CSV-DESC           PIC X(30).
013000     03  WS-CSV-CAT            PIC X(20).
013100     03  WS-CSV-AMT-TEXT       PIC X(15).
013200     03  WS-CSV-TYPE           PIC X(7).
013300     03  WS-CSV-VALID-SW       PIC X       VALUE "Y".
013400         88  WS-CSV-REC-VALID         VALUE "Y".
013500         88  WS-CSV-REC-INVALID       VALUE "N".
013600     03  FILLER                PIC X(4).
013700*
013800*    GENERIC AMOUNT-TEXT PARSER WORK - SHARED BY THE TRANSACTION
013900*    LOADER (0217) AND THE BUDGET LOADER (1115) VIA 0060-PARSE-
014000*    AMOUNT-TEXT, SO THE "INT.FRAC" SPLIT IS WRITTEN ONCE.
014100 01  WS-AMT-PARSE.
014200     03  WS-AMT-SOURCE-TEXT    PIC X(15).
014300     03  WS-AMT-INT-TEXT       PIC X(9).
014400     03  WS-AMT-FRAC-TEXT      PIC X(2).
014500     03  WS-AMT-INT-NUM        PIC 9(7).
014600     03  WS-AMT-FRAC-NUM       PIC 9(2).
014700     03  WS-AMT-RESULT         PIC 9(7)V99.
014800     03  WS-AMT-VALID-SW       PIC X       VALUE "Y".
014900         88  WS-AMT-IS-VALID          VALUE "Y".
015000         88  WS-AMT-NOT-VALID         VALUE "N".
015100     03  FILLER                PIC X(4).
015200*
015300*    BUDGET LINE PARSE WORK - SEE 1110.
015400 01  WS-BUD-PARSE.
015500     03  WS-BUD-LINE-WORK      PIC X(80).
015600     03  WS-BUD-CAT-TEXT       PIC X(20).
015700     03  WS-BUD-AMT-TEXT       PIC X(15).
015800     03  FILLER                PIC X(4).
015900*
016000*    CASE-FOLDING LITERALS - NO INTRINSIC FUNCTION UPPER-CASE ALLOWED,
016100*    SEE 0218-VALIDATE-TRAN-TYPE.
016200 77  WS-LOWER-ALPHA          PIC X(26)   VALUE
016300     "abcdefghijklmnopqrstuvwxyz".
016400 77  WS-UPPER-ALPHA          PIC X(26)   VALUE
016500     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016600*
016700*    TODAY'S DATE, FROM THE SYSTEM CLOCK - REDEFINED FOR THE STRING
016800*    THAT BUILDS FN-RUN-DATE IN 0150.
016900 01  WS-TODAY-FIELDS.
017000     03  WS-TODAY-NUM          PIC 9(8).
017100 01  WS-TODAY-BRK REDEFINES WS-TODAY-FIELDS.
017200     03  WS-TODAY-CCYY-X       PIC X(4).
017300     03  WS-TODAY-MM-X         PIC X(2).
017400     03  WS-TODAY-DD-X         PIC X(2).
017500*
017600*    SCRATCH TEXT-TO-PARTS BREAKDOWN USED BY THE DAY-COUNTING
017700*    ROUTINES (0607/0609/0611/0703) - ONE CCYY-MM-DD TEXT FIELD AT A
017800*    TIME IS MOVED IN HERE THEN THE PARTS COPIED OUT, SAME IDIOM AS
017900*    FN004'S WS-WORK-DATE-BRK.
018000 01  WS-DATE-SCRATCH.
018100     03  WS-CURSOR-TXT         PIC X(10).
018200 01  WS-DATE-SCRATCH-BRK REDEFINES WS-DATE-SCRATCH.
018300     03  WS-CURSOR-CCYY-X      PIC X(4).
018400     03  FILLER                PIC X.
018500     03  WS-CURSOR-MM-X        PIC X(2).
018600     03  FILLER                PIC X.
018700     03  WS-CURSOR-DD-X        PIC X(2).
018800*
018900 01  WS-DATE-WORK-NUMERICS.
019000     03  WS-CURSOR-CCYY        PIC 9(4)    COMP.
019100     03  WS-CURSOR-MM          PIC 9(2)    COMP.
019200     03  WS-CURSOR-DD          PIC 9(2)    COMP.
019300     03  WS-CURSOR-NUM         PIC 9(8)    COMP.
019400     03  WS-END-CCYY           PIC 9(4)    COMP.
019500     03  WS-END-MM             PIC 9(2)    COMP.
019600     03  WS-END-DD             PIC 9(2)    COMP.
019700     03  WS-END-NUM            PIC 9(8)    COMP.
019800     03  WS-RANGE-DAY-COUNT    PIC 9(7)    COMP.
019900     03  WS-CURSOR-MAX-DAYS    PIC 9(2)    COMP.
020000     03  WS-CURSOR-MAX-DAYS-ED PIC 99.
020100     03  WS-CCYY-R4            PIC 9(4)    COMP.
020200     03  WS-CCYY-R100          PIC 9(4)    COMP.
020300     03  WS-CCYY-R400          PIC 9(4)    COMP.
020400     03  WS-CURSOR-LEAP-SW     PIC X       VALUE "N".
020500         88  WS-CURSOR-IS-LEAP        VALUE "Y".
020600         88  WS-CURSOR-NOT-LEAP       VALUE "N".
020700     03  FILLER                PIC X(4).
020800*
020900*    DAYS-IN-MONTH TABLE FOR THE DAY-COUNTING ROUTINES - FEBRUARY IS
021000*    ADJUSTED AT RUN TIME, SAME TABLE SHAPE AS FN004'S.
021100 01  WS-MTH-DAYS-TABLE.
021200     03  FILLER                PIC 9(2)    VALUE 31.
021300     03  FILLER                PIC 9(2)    VALUE 28.
021400     03  FILLER                PIC 9(2)    VALUE 31.
021500     03  FILLER                PIC 9(2)    VALUE 30.
021600     03  FILLER                PIC 9(2)    VALUE 31.
021700     03  FILLER                PIC 9(2)    VALUE 30.
021800     03  FILLER                PIC 9(2)    VALUE 31.
021900     03  FILLER                PIC 9(2)    VALUE 31.
022000     03  FILLER                PIC 9(2)    VALUE 30.
022100     03  FILLER                PIC 9(2)    VALUE 31.
022200     03  FILLER                PIC 9(2)    VALUE 30.
022300     03  FILLER                PIC 9(2)    VALUE 31.
022400 01  WS-MTH-DAYS REDEFINES WS-MTH-DAYS-TABLE.
022500     03  WS-MTH-DAYS-ENTRY     PIC 9(2)    COMP  OCCURS 12.
022600*
022700 01  WS-FINANCIAL-SUMMARY.
022800     03  WS-FS-TOTAL-INCOME    PIC S9(9)V99          COMP-3.
022900     03  WS-FS-TOTAL-EXPENSE   PIC S9(9)V99          COMP-3.
023000     03  WS-FS-NET-BALANCE     PIC S9(9)V99          COMP-3.
023100     03  WS-FS-TRAN-COUNT      PIC 9(7)    COMP.
023200     03  WS-FS-SAVINGS-PCT     PIC S9(3)V99          COMP-3.
023300     03  FILLER                PIC X(4).
023400*
023500 01  WS-DAILY-RESULT.
023600     03  WS-DLY-DATE           PIC X(10).
023700     03  WS-DLY-INCOME         PIC S9(9)V99          COMP-3.
023800     03  WS-DLY-EXPENSE        PIC S9(9)V99          COMP-3.
023900     03  WS-DLY-NET            PIC S9(9)V99          COMP-3.
024000     03  WS-DLY-COUNT          PIC 9(7)    COMP.
024100     03  FILLER                PIC X(4).
024200*
024300 01  WS-RANGE-RESULT.
024400     03  WS-RNG-START-DATE     PIC X(10).
024500     03  WS-RNG-END-DATE       PIC X(10).
024600     03  WS-RNG-INCOME         PIC S9(9)V99          COMP-3.
024700     03  WS-RNG-EXPENSE        PIC S9(9)V99          COMP-3.
024800     03  WS-RNG-NET            PIC S9(9)V99          COMP-3.
024900     03  WS-RNG-COUNT          PIC 9(7)    COMP.
025000     03  WS-RNG-AVG-DAILY-EXP  PIC S9(9)V99          COMP-3.
025100     03  FILLER                PIC X(4).
025200*
025300 01  WS-MONTH-RESULT.
025400     03  WS-MTH-CCYY-MM        PIC X(7).
025500     03  WS-MTH-START-DATE     PIC X(10).
025600     03  WS-MTH-END-DATE       PIC X(10).
025700     03  WS-MTH-INCOME         PIC S9(9)V99          COMP-3.
025800     03  WS-MTH-EXPENSE        PIC S9(9)V99          COMP-3.
025900     03  WS-MTH-NET            PIC S9(9)V99          COMP-3.
026000     03  WS-MTH-COUNT          PIC 9(7)    COMP.
026100     03  FILLER                PIC X(4).
026200*
026300 01  WS-INCVEXP-RESULT.
026400     03  WS-IE-INCOME          PIC S9(9)V99          COMP-3.
026500     03  WS-IE-EXPENSE         PIC S9(9)V99          COMP-3.
026600     03  WS-IE-BALANCE         PIC S9(9)V99          COMP-3.
026700     03  WS-IE-INCOME-PCT      PIC S9(3)V99          COMP-3.
026800     03  WS-IE-EXPENSE-PCT     PIC S9(3)V99          COMP-3.
026900     03  FILLER                PIC X(4).
027000*
027100 01  WS-TREND-RESULT.
027200     03  WS-TRD-LABEL          PIC X(20).
027300     03  WS-TRD-TOTAL          PIC S9(9)V99          COMP-3.
027400     03  WS-TRD-COUNT          PIC 9(7)    COMP.
027500     03  WS-TRD-AVERAGE        PIC S9(9)V99          COMP-3.
027600     03  FILLER                PIC X(4).
027700*
027800 01  WS-BUDGET-TOTALS.
027900     03  WS-BT-TOTAL-BUDGET    PIC S9(9)V99          COMP-3.
028000     03  WS-BT-TOTAL-ACTUAL    PIC S9(9)V99          COMP-3.
028100     03  WS-BT-TOTAL-REMAINING PIC S9(9)V99          COMP-3.
028200     03  WS-BT-OVERALL-PCT     PIC S9(3)V99          COMP-3.
028300     03  WS-BT-EXCEEDED-COUNT  PIC 9(4)    COMP.
028400     03  WS-BT-ONTRACK-SW      PIC X       VALUE "Y".
028500         88  WS-BT-ON-TRACK           VALUE "Y".
028600         88  WS-BT-OVER-BUDGET        VALUE "N".
028700     03  WS-BT-STATUS-TEXT     PIC X(12).
028800     03  FILLER                PIC X(4).
028900*
029000 01  WS-SAVINGS-RESULT.
029100     03  WS-SV-INCOME          PIC S9(9)V99          COMP-3.
029200     03  WS-SV-EXPENSE         PIC S9(9)V99          COMP-3.
029300     03  WS-SV-NET-SAVINGS     PIC S9(9)V99          COMP-3.
029400     03  WS-SV-RATE-PCT        PIC S9(3)V99          COMP-3.
029500     03  WS-SV-CATEGORY        PIC X(40).
029600     03  FILLER                PIC X(4).
029700*
029800*    PRINT-LINE AND NUMERIC-EDIT WORK - ONE WORK LINE BUILT BY
029900*    STRING THEN MOVED TO THE FD RECORD IN 0050-WRITE-REPORT-LINE.
030000 01  WS-PRINT-WORK.
030100     03  WS-PL-LINE            PIC X(132).
030200     03  WS-ED-AMT1            PIC -(7)9.99.
030300     03  WS-ED-AMT2            PIC -(7)9.99.
030400     03  WS-ED-AMT3            PIC -(7)9.99.
030500     03  WS-ED-PCT1            PIC -(3)9.99.
030600     03  WS-ED-PCT2            PIC -(3)9.99.
030700     03  WS-ED-CNT1            PIC ZZZ,ZZ9.
030800     03  WS-ED-RANK            PIC Z9.
030900     03  WS-ED-ID              PIC ZZZZZZZZ9.
031000     03  WS-ED-EXC-TEXT        PIC X(8).
031100     03  FILLER                PIC X(4).
031200*
031300*    THE CALL LINKAGE BLOCKS, THE TRANSACTION/BUDGET RECORD LAYOUTS,
031400*    THE IN-MEMORY TABLE AND THE RUN PARAMETERS ARE ALL OWNED BY
031500*    THIS PROGRAM - THEY ARE PASSED DOWN TO FN004/FN040 ON THE CALL,
031600*    NOT RECEIVED UP FROM A CALLER, SO THEY LIVE IN WORKING-STORAGE.
031700     COPY "fncall.cob".
031800*
031900     COPY "fntran.cob".
032000*
032100     COPY "fnbud.cob".
032200*
032300     COPY "fntab.cob".
032400*
032500     COPY "fncat.cob".
032600*
032700     COPY "fnparm.cob".
032800*
032900 PROCEDURE DIVISION.
033000*===================
033100*
033200 0050-WRITE-REPORT-LINE.
033300*-----------------------
033400     WRITE FN-REPORT-LINE      FROM WS-PL-LINE.
033500     MOVE SPACES TO WS-PL-LINE.
033600     MOVE SPACES TO FN-REPORT-LINE.
033700 0050-EXIT.
033800     EXIT.
033900*
034000 0060-PARSE-AMOUNT-TEXT.
034100*-----------------------
034200*    11/08/26 VBC - SPLITS WS-AMT-SOURCE-TEXT ON THE DECIMAL POINT
034300*                   AND COMPUTES WS-AMT-RESULT WITHOUT FUNCTION
034400*                   NUMVAL, WHICH THIS SHOP DOES NOT ALLOW.
034500     MOVE SPACES TO WS-AMT-INT-TEXT.
034600     MOVE "00"   TO WS-AMT-FRAC-TEXT.
034700     SET  WS-AMT-IS-VALID TO TRUE.
034800     UNSTRING WS-AMT-SOURCE-TEXT DELIMITED BY "."
034900              INTO WS-AMT-INT-TEXT WS-AMT-FRAC-TEXT.
035000     IF   WS-AMT-INT-TEXT  IS NOT NUMERIC OR
035100          WS-AMT-FRAC-TEXT IS NOT NUMERIC
035200          SET  WS-AMT-NOT-VALID TO TRUE
035300          MOVE ZERO TO WS-AMT-RESULT
035400          GO TO 0060-EXIT.
035500     MOVE WS-AMT-INT-TEXT  TO WS-AMT-INT-NUM.
035600     MOVE WS-AMT-FRAC-TEXT TO WS-AMT-FRAC-NUM.
035700     COMPUTE WS-AMT-RESULT ROUNDED =
035800             WS-AMT-INT-NUM + (WS-AMT-FRAC-NUM * 0.01).
035900     IF   WS-AMT-RESULT NOT > ZERO
036000          SET  WS-AMT-NOT-VALID TO TRUE.
036100 0060-EXIT.
036200     EXIT.
036300*
036400 0100-MAIN-LOGIC.
036500*----------------
036600     PERFORM 0110-OPEN-FILES              THRU 0110-EXIT.
036700     PERFORM 0150-DEFAULT-RUN-PARAMETERS  THRU 0150-EXIT.
036800     PERFORM 0120-PRINT-REPORT-BANNER     THRU 0120-EXIT.
036900     PERFORM 0200-LOAD-TRANSACTIONS       THRU 0200-EXIT.
037000     PERFORM 0190-PRINT-LOAD-SUMMARY      THRU 0190-EXIT.
037100     PERFORM 0300-FINANCIAL-SUMMARY       THRU 0300-EXIT.
037200     PERFORM 0310-PRINT-FINANCIAL-SUMMARY THRU 0310-EXIT.
037300     PERFORM 0400-EXPENSE-BY-CATEGORY     THRU 0400-EXIT.
037400     PERFORM 0410-PRINT-EXPENSE-BY-CAT    THRU 0410-EXIT.
037500     PERFORM 0500-DAILY-ANALYTICS         THRU 0500-EXIT.
037600     PERFORM 0510-PRINT-DAILY-ANALYTICS   THRU 0510-EXIT.
037700     PERFORM 0600-DATE-RANGE-ANALYTICS    THRU 0600-EXIT.
037800     PERFORM 0610-PRINT-DATE-RANGE        THRU 0610-EXIT.
037900     PERFORM 0700-MONTHLY-ANALYTICS       THRU 0700-EXIT.
038000     PERFORM 0710-PRINT-MONTHLY-ANALYTICS THRU 0710-EXIT.
038100     PERFORM 0800-INCOME-VS-EXPENSE       THRU 0800-EXIT.
038200     PERFORM 0810-PRINT-INCOME-VS-EXPENSE THRU 0810-EXIT.
038300     PERFORM 0900-TOP-N-EXPENSES          THRU 0900-EXIT.
038400     PERFORM 1000-SPENDING-TRENDS         THRU 1000-EXIT.
038500     PERFORM 1010-PRINT-SPENDING-TRENDS   THRU 1010-EXIT.
038600     PERFORM 1100-LOAD-BUDGETS            THRU 1100-EXIT.
038700     PERFORM 1150-BUDGET-CHECK            THRU 1150-EXIT.
038800     PERFORM 1160-PRINT-BUDGET-CHECK      THRU 1160-EXIT.
038900     PERFORM 1200-SAVINGS-RATE            THRU 1200-EXIT.
039000     PERFORM 1210-PRINT-SAVINGS-RATE      THRU 1210-EXIT.
039100     PERFORM 1300-TRANSACTION-REGISTER    THRU 1300-EXIT.
039200     PERFORM 9000-TERMINATE               THRU 9000-EXIT.
039300     STOP RUN.
039400*
039500 0110-OPEN-FILES.
039600*----------------
039700     OPEN INPUT  FN-TRANSACTION-FILE
039800          INPUT  FN-BUDGET-FILE
039900          OUTPUT FN-REPORT-FILE.
040000 0110-EXIT.
040100     EXIT.
040200*
040300 0120-PRINT-REPORT-BANNER.
040400*--------------------------
040500     STRING "PERSONAL FINANCE TRANSACTION ANALYTICS - RUN DATE "
040600            FN-RUN-DATE
040700            DELIMITED BY SIZE INTO WS-PL-LINE.
040800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
040900     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
041000 0120-EXIT.
041100     EXIT.
041200*
041300 0150-DEFAULT-RUN-PARAMETERS.
041400*-----------------------------
041500*    11/08/26 VBC - THIS RUN HAS NO PARAMETER CARD, EVERY ANALYTIC
041600*                   DEFAULTS STRAIGHT TO THE PROCESSING DATE / THE
041700*                   CURRENT MONTH PER THE VALIDATOR'S DEFAULTING RULE.
041800     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD.
041900     STRING WS-TODAY-CCYY-X "-" WS-TODAY-MM-X "-" WS-TODAY-DD-X
042000            DELIMITED BY SIZE INTO FN-RUN-DATE.
042100     MOVE FN-RUN-DATE      TO FN-DAILY-DATE.
042200     MOVE FN-RUN-DATE      TO FN-RANGE-END-DATE.
042300     MOVE WS-TODAY-CCYY-X  TO FN-MONTH-CCYY.
042400     MOVE WS-TODAY-MM-X    TO FN-MONTH-MM.
042500     STRING FN-MONTH-CCYY "-" FN-MONTH-MM "-01"
042600            DELIMITED BY SIZE INTO FN-RANGE-START-DATE.
042700     MOVE SPACES           TO FN-TREND-CAT.
042800 0150-EXIT.
042900     EXIT.
043000*
043100 0190-PRINT-LOAD-SUMMARY.
043200*-------------------------
043300*    FN-TRANSACTION-HDR-RECORD IS BUILT HERE FROM THIS RUN'S OWN
043400*    LOAD COUNTERS - LIKE BUD-HDR AT 1160, NOTHING READS IT BACK
043500*    IN, IT IS CARRIED AS THE RUN-CONTROL RECORD A TRANSACTION
043600*    MASTER FILE BUILT FROM THIS LOADER WOULD NEED ALONGSIDE THE
043700*    DETAIL RECORDS.
043800     MOVE WS-TODAY-NUM      TO TR-HDR-RUN-DATE.
043900     MOVE FN-TR-COUNT       TO TR-HDR-TRAN-COUNT.
044000     MOVE FN-RECS-REJECTED  TO TR-HDR-REJECT-COUNT.
044100     STRING "LOAD SUMMARY" DELIMITED BY SIZE INTO WS-PL-LINE.
044200     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
044300     MOVE FN-RECS-READ TO WS-ED-CNT1.
044400     STRING "  RECORDS READ     " WS-ED-CNT1
044500            DELIMITED BY SIZE INTO WS-PL-LINE.
044600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
044700     MOVE FN-RECS-LOADED TO WS-ED-CNT1.
044800     STRING "  RECORDS LOADED   " WS-ED-CNT1
044900            DELIMITED BY SIZE INTO WS-PL-LINE.
045000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
045100     MOVE FN-RECS-REJECTED TO WS-ED-CNT1.
045200     STRING "  RECORDS REJECTED " WS-ED-CNT1
045300            DELIMITED BY SIZE INTO WS-PL-LINE.
045400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
045500     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
045600 0190-EXIT.
045700     EXIT.
045800*
045900 0200-LOAD-TRANSACTIONS.
046000*------------------------
046100*    11/08/26 VBC - FIRST RECORD IS THE CSV HEADER ROW AND IS READ
046200*                   AND DISCARDED, NOT COUNTED AS READ/LOADED/
046300*                   REJECTED.
046400     MOVE ZERO TO FN-RECS-READ FN-RECS-LOADED FN-RECS-REJECTED.
046500     PERFORM 0201-READ-TRAN-RECORD THRU 0201-EXIT.
046600     IF   NOT WS-TRAN-EOF
046700          PERFORM 0201-READ-TRAN-RECORD THRU 0201-EXIT.
046800     PERFORM 0210-LOAD-ONE-TRANSACTION THRU 0210-EXIT
046900             UNTIL WS-TRAN-EOF.
047000 0200-EXIT.
047100     EXIT.
047200*
047300 0201-READ-TRAN-RECORD.
047400*-----------------------
047500     READ FN-TRANSACTION-FILE
047600          AT END SET WS-TRAN-EOF TO TRUE.
047700 0201-EXIT.
047800     EXIT.
047900*
048000 0210-LOAD-ONE-TRANSACTION.
048100*---------------------------
048200     ADD  1 TO FN-RECS-READ.
048300     PERFORM 0215-PARSE-TRAN-LINE     THRU 0215-EXIT.
048400     PERFORM 0216-VALIDATE-TRAN-DATE  THRU 0216-EXIT.
048500     PERFORM 0217-VALIDATE-TRAN-AMT   THRU 0217-EXIT.
048600     PERFORM 0218-VALIDATE-TRAN-TYPE  THRU 0218-EXIT.
048700     IF   WS-CSV-REC-VALID
048800          PERFORM 0219-STORE-TRANSACTION THRU 0219-EXIT
048900          ADD  1 TO FN-RECS-LOADED
049000     ELSE
049100          ADD  1 TO FN-RECS-REJECTED.
049200     PERFORM 0201-READ-TRAN-RECORD THRU 0201-EXIT.
049300 0210-EXIT.
049400     EXIT.
049500*
049600 0215-PARSE-TRAN-LINE.
049700*----------------------
049800     SET  WS-CSV-REC-VALID TO TRUE.
049900     MOVE SPACES TO WS-CSV-DATE WS-CSV-DESC WS-CSV-CAT
050000                    WS-CSV-AMT-TEXT WS-CSV-TYPE.
050100     MOVE FN-TRAN-LINE TO WS-TRAN-LINE-WORK.
050200     UNSTRING WS-TRAN-LINE-WORK DELIMITED BY ","
050300              INTO WS-CSV-DATE WS-CSV-DESC WS-CSV-CAT
050400                   WS-CSV-AMT-TEXT WS-CSV-TYPE.
050500 0215-EXIT.
050600     EXIT.
050700*
050800 0216-VALIDATE-TRAN-DATE.
050900*-------------------------
051000*    11/08/26 VBC - A BLANK DATE DEFAULTS TO THE PROCESSING DATE PER
051100*                   THE VALIDATOR RULE, A BAD DATE REJECTS THE ROW.
051200     MOVE WS-CSV-DATE  TO FN004-DATE.
051300     MOVE FN-RUN-DATE  TO FN004-TODAY.
051400     CALL "FN004" USING FN004-LINKAGE.
051500     IF   FN004-DATE-INVALID
051600          SET  WS-CSV-REC-INVALID TO TRUE
051700          GO TO 0216-EXIT.
051800     MOVE FN004-DATE TO WS-CSV-DATE.
051900 0216-EXIT.
052000     EXIT.
052100*
052200 0217-VALIDATE-TRAN-AMT.
052300*------------------------
052400     MOVE WS-CSV-AMT-TEXT TO WS-AMT-SOURCE-TEXT.
052500     PERFORM 0060-PARSE-AMOUNT-TEXT THRU 0060-EXIT.
052600     IF   WS-AMT-NOT-VALID
052700          SET  WS-CSV-REC-INVALID TO TRUE.
052800 0217-EXIT.
052900     EXIT.
053000*
053100 0218-VALIDATE-TRAN-TYPE.
053200*-------------------------
053300     INSPECT WS-CSV-TYPE CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
053400     IF   WS-CSV-TYPE NOT = "INCOME " AND
053500          WS-CSV-TYPE NOT = "EXPENSE"
053600          SET  WS-CSV-REC-INVALID TO TRUE.
053700 0218-EXIT.
053800     EXIT.
053900*
054000 0219-STORE-TRANSACTION.
054100*------------------------
054200*    11/08/26 VBC - THE PARSED ROW IS FIRST BUILT AS A PROPER
054300*                   FN-TRANSACTION-RECORD, THEN FILED INTO THE
054400*                   IN-MEMORY TABLE - KEEPS THE RECORD LAYOUT THE
054500*                   SAME ONE A FUTURE TRANSACTION OUTPUT FILE WOULD
054600*                   USE.
054700     ADD  1 TO FN-TR-COUNT.
054800     MOVE FN-TR-COUNT      TO TR-NO.
054900     MOVE WS-CSV-DATE      TO TR-DATE.
055000     MOVE WS-CSV-DESC      TO TR-DESC.
055100     MOVE WS-CSV-CAT       TO TR-CAT.
055200     MOVE WS-AMT-RESULT    TO TR-AMT.
055300     MOVE WS-CSV-TYPE      TO TR-TYPE.
055400     SET  TR-WAS-LOADED    TO TRUE.
055500*    TR-LAST-MAINT-DATE AND TR-RECORD-STATUS-SW ARE ADMIN FIELDS ON
055600*    THE RECORD, NOT CARRIED INTO THE IN-MEMORY TABLE - THEY TRACK
055700*    THE STATE OF THIS COPYBOOK'S OWN RECORD, THE SAME JOB A FUTURE
055800*    STAND-ALONE TRANSACTION MASTER FILE WOULD NEED THEM FOR.
055900     MOVE WS-TODAY-NUM     TO TR-LAST-MAINT-DATE.
056000     SET  TR-STATUS-LOADED TO TRUE.
056100     MOVE TR-NO            TO TT-NO       (FN-TR-COUNT).
056200     MOVE TR-DATE          TO TT-DATE     (FN-TR-COUNT).
056300     MOVE TR-DESC          TO TT-DESC     (FN-TR-COUNT).
056400     MOVE TR-CAT           TO TT-CAT      (FN-TR-COUNT).
056500     MOVE TR-AMT           TO TT-AMT      (FN-TR-COUNT).
056600     MOVE TR-TYPE          TO TT-TYPE     (FN-TR-COUNT).
056700     MOVE "N"              TO TT-DELETED-SW (FN-TR-COUNT).
056800 0219-EXIT.
056900     EXIT.
057000*
057100 0300-FINANCIAL-SUMMARY.
057200*------------------------
057300*    REPORT SECTION 1 OF 11 - FINANCIAL SUMMARY.
057400*    TOTALS EVERY NON-DELETED TRANSACTION IN THE IN-MEMORY TABLE INTO
057500*    INCOME, EXPENSE, NET BALANCE AND A TRANSACTION COUNT - THIS IS
057600*    THE ONE PASS EVERY OTHER "ALL TRANSACTIONS" FIGURE IN THE REPORT
057700*    IS CROSS-CHECKED AGAINST (0800 AND 1200 BOTH RE-USE THESE TOTALS
057800*    RATHER THAN RE-SCANNING THE TABLE - KEEPS THE THREE SECTIONS IN
057900*    STEP WITH EACH OTHER IF A TRANSACTION IS EVER MARKED DELETED).
058000     MOVE ZERO TO WS-FS-TOTAL-INCOME WS-FS-TOTAL-EXPENSE
058100                  WS-FS-TRAN-COUNT.
058200*    ONE CALL PER TABLE ENTRY, WS-IX WALKING THE FULL IN-MEMORY
058300*    TRANSACTION TABLE FROM ENTRY 1 THROUGH FN-TR-COUNT.
058400     PERFORM 0305-ACCUM-ONE-FS-ENTRY THRU 0305-EXIT
058500             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN-TR-COUNT.
058600     COMPUTE WS-FS-NET-BALANCE = WS-FS-TOTAL-INCOME
058700                                - WS-FS-TOTAL-EXPENSE.
058800*    SAVINGS PCT IS NET BALANCE OVER INCOME - GUARDED AGAINST A ZERO
058900*    INCOME RUN (E.G. AN ALL-EXPENSE TEST FILE) TO AVOID A DIVIDE
059000*    EXCEPTION, SAME GUARD PATTERN USED AT 0800, 1150 AND 1200.
059100     IF   WS-FS-TOTAL-INCOME > ZERO
059200          COMPUTE WS-FS-SAVINGS-PCT ROUNDED =
059300                  (WS-FS-NET-BALANCE / WS-FS-TOTAL-INCOME) * 100
059400     ELSE
059500          MOVE ZERO TO WS-FS-SAVINGS-PCT.
059600 0300-EXIT.
059700     EXIT.
059800*
059900 0305-ACCUM-ONE-FS-ENTRY.
060000*-------------------------
060100*    ONE TABLE ENTRY PER CALL, INDEXED BY WS-IX FROM 0300'S PERFORM
060200*    VARYING.  A "DELETED" ENTRY (SET BY THE FN040 DELETE FUNCTION,
060300*    NOT YET INVOKED FROM THIS BATCH BUT HONOURED HERE ALL THE SAME)
060400*    TAKES NO PART IN ANY TOTAL - SKIP STRAIGHT TO THE EXIT.
060500     IF   TT-IS-DELETED (WS-IX)
060600          GO TO 0305-EXIT.
060700*    RUNNING COUNT, PRINTED AT THE FOOT OF THIS SECTION ALONGSIDE
060800*    THE FIGURES IT WAS ACCUMULATED AGAINST.
060900     ADD  1 TO WS-FS-TRAN-COUNT.
061000*    TT-TYPE IS ALREADY UPPER-CASED AND VALIDATED AT LOAD TIME (SEE
061100*    0218) SO A STRAIGHT 88-LEVEL TEST IS SAFE HERE - NO NEED TO
061200*    RE-CHECK SPELLING.
061300     IF   TT-IS-INCOME (WS-IX)
061400          ADD  TT-AMT (WS-IX) TO WS-FS-TOTAL-INCOME
061500     ELSE
061600          ADD  TT-AMT (WS-IX) TO WS-FS-TOTAL-EXPENSE.
061700 0305-EXIT.
061800     EXIT.
061900*
062000 0310-PRINT-FINANCIAL-SUMMARY.
062100*------------------------------
062200*    PLAIN FIVE-LINE BLOCK - INCOME, EXPENSE, NET, COUNT, SAVINGS PCT
062300*    - EDITED THROUGH THE WS-ED-xxx FIELDS IN WS-PRINT-WORK SO THE
062400*    SIGN SHOWS FOR A NEGATIVE NET BALANCE.
062500     STRING "FINANCIAL SUMMARY" DELIMITED BY SIZE INTO WS-PL-LINE.
062600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
062700*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
062800*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
062900     MOVE WS-FS-TOTAL-INCOME TO WS-ED-AMT1.
063000*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
063100*    THE HEADING ABOVE.
063200     STRING "  TOTAL INCOME        " WS-ED-AMT1
063300            DELIMITED BY SIZE INTO WS-PL-LINE.
063400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
063500     MOVE WS-FS-TOTAL-EXPENSE TO WS-ED-AMT1.
063600*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
063700*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
063800     STRING "  TOTAL EXPENSE       " WS-ED-AMT1
063900            DELIMITED BY SIZE INTO WS-PL-LINE.
064000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
064100     MOVE WS-FS-NET-BALANCE TO WS-ED-AMT1.
064200*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
064300*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
064400     STRING "  NET BALANCE         " WS-ED-AMT1
064500            DELIMITED BY SIZE INTO WS-PL-LINE.
064600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
064700     MOVE WS-FS-TRAN-COUNT TO WS-ED-CNT1.
064800*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
064900*    THE HEADING ABOVE.
065000     STRING "  TRANSACTION COUNT   " WS-ED-CNT1
065100            DELIMITED BY SIZE INTO WS-PL-LINE.
065200     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
065300     MOVE WS-FS-SAVINGS-PCT TO WS-ED-PCT1.
065400*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
065500*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
065600     STRING "  SAVINGS PERCENTAGE  " WS-ED-PCT1
065700            DELIMITED BY SIZE INTO WS-PL-LINE.
065800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
065900*    BLANK LINE TO SEPARATE THIS BLOCK FROM THE NEXT REPORT SECTION.
066000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
066100 0310-EXIT.
066200     EXIT.
066300*
066400 0400-EXPENSE-BY-CATEGORY.
066500*--------------------------
066600*    REPORT SECTION 2 - EXPENSE BY CATEGORY.
066700*    BUILDS FN-CATEGORY-TABLE (COPYBOOK FNCAT) FROM SCRATCH EVERY
066800*    RUN - THE TABLE IS NOT CARRIED BETWEEN RUNS, SO FN-CAT-COUNT
066900*    MUST BE ZEROED FIRST OR A SECOND CALL IN THE SAME RUN WOULD
067000*    APPEND RATHER THAN REBUILD (THERE IS ONLY ONE CALL TODAY, BUT
067100*    THE GUARD COSTS NOTHING AND SAVES A RE-RUN HEADACHE LATER).
067200*    11/08/26 VBC - ONE PASS BUILDS BOTH THE ALL-TIME CATEGORY TOTAL
067300*                   (THIS SECTION) AND THE CURRENT-MONTH CATEGORY
067400*                   TOTAL (SECTION 0700) - SEE THE REMARKS IN FNCAT.
067500     MOVE ZERO TO FN-CAT-COUNT.
067600*    THE USUAL HOUSE SHAPE - A DRIVER PARAGRAPH BUILDS THE TOTALS,
067700*    A SEPARATE PRINT PARAGRAPH LAYS THEM OUT ON THE REPORT.
067800     PERFORM 0405-ACCUM-ONE-CAT-ENTRY THRU 0405-EXIT
067900             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN-TR-COUNT.
068000 0400-EXIT.
068100     EXIT.
068200*
068300 0405-ACCUM-ONE-CAT-ENTRY.
068400*--------------------------
068500*    ONLY EXPENSE ENTRIES CARRY A CATEGORY TOTAL FOR THIS REPORT -
068600*    INCOME LINES (SALARY ETC) ARE SKIPPED HERE, THEY ARE COVERED BY
068700*    0300'S INCOME TOTAL INSTEAD.
068800     IF   TT-IS-DELETED (WS-IX)
068900          GO TO 0405-EXIT.
069000*    SUBSCRIPT RUN BY THE CALLING PERFORM VARYING - THIS PARAGRAPH
069100*    HANDLES EXACTLY ONE TABLE ENTRY PER INVOCATION.
069200     IF   NOT TT-IS-EXPENSE (WS-IX)
069300          GO TO 0405-EXIT.
069400*    LOOK THE CATEGORY UP IN THE WORK TABLE, ADDING A NEW ENTRY IF
069500*    THIS IS THE FIRST TIME THE CATEGORY NAME HAS BEEN SEEN - LEAVES
069600*    WS-CAT-SUB POINTING AT THE ENTRY TO UPDATE EITHER WAY.
069700     PERFORM 0407-FIND-OR-ADD-CATEGORY THRU 0407-EXIT.
069800     ADD  TT-AMT (WS-IX) TO CAT-EXPENSE-TOTAL (WS-CAT-SUB).
069900*    CAT-MONTH-TOTAL ACCUMULATES THE SAME CATEGORY FIGURE BUT
070000*    RESTRICTED TO THE RUN'S CURRENT MONTH (FN-MONTH-CCYY/MM, SET AT
070100*    0150 OR FROM AN OVERRIDE CARD) - TESTED BY REFERENCE MODIFYING
070200*    THE CCYY AND MM SLICES STRAIGHT OUT OF THE ISO TEXT DATE RATHER
070300*    THAN UNSTRINGING IT AGAIN, SAME TRICK AS 0705 BELOW.
070400     IF   TT-DATE (WS-IX) (1:4) = FN-MONTH-CCYY AND
070500          TT-DATE (WS-IX) (6:2) = FN-MONTH-MM
070600          ADD  TT-AMT (WS-IX) TO CAT-MONTH-TOTAL (WS-CAT-SUB).
070700 0405-EXIT.
070800     EXIT.
070900*
071000 0407-FIND-OR-ADD-CATEGORY.
071100*---------------------------
071200*    LINEAR SEARCH OF THE CATEGORY TABLE BUILT SO FAR - THE TABLE IS
071300*    CAPPED AT 200 ENTRIES (FNCAT) WHICH IS AMPLE FOR A PERSONAL
071400*    FINANCE FILE, SO A STRAIGHT SCAN IS QUICKER TO MAINTAIN THAN A
071500*    SEARCH ALL OVER AN INDEXED KEY AND THE VOLUMES DO NOT JUSTIFY IT.
071600     SET  WS-CAT-NOT-FOUND TO TRUE.
071700*    ACCUMULATORS CLEARED BEFORE THE PASS BELOW BUILDS THEM UP -
071800*    THIS PARAGRAPH CAN BE ENTERED MORE THAN ONCE IN A RUN.
071900     MOVE ZERO TO WS-CAT-SUB.
072000*    ONE CALL PER TABLE ENTRY, WS-IX WALKING THE FULL IN-MEMORY
072100*    TRANSACTION TABLE FROM ENTRY 1 THROUGH FN-TR-COUNT.
072200     PERFORM 0408-SEARCH-ONE-CAT THRU 0408-EXIT
072300             VARYING WS-IX2 FROM 1 BY 1
072400             UNTIL WS-IX2 > FN-CAT-COUNT OR WS-CAT-FOUND.
072500*    NOT FOUND - THIS IS A NEW CATEGORY NAME, SO A FRESH ENTRY IS
072600*    APPENDED TO THE TABLE WITH BOTH ACCUMULATORS STARTING AT ZERO.
072700     IF   WS-CAT-NOT-FOUND
072800          ADD  1 TO FN-CAT-COUNT
072900          MOVE TT-CAT (WS-IX) TO CAT-NAME (FN-CAT-COUNT)
073000          MOVE ZERO TO CAT-EXPENSE-TOTAL (FN-CAT-COUNT)
073100          MOVE ZERO TO CAT-MONTH-TOTAL   (FN-CAT-COUNT)
073200          MOVE FN-CAT-COUNT TO WS-CAT-SUB.
073300 0407-EXIT.
073400     EXIT.
073500*
073600 0408-SEARCH-ONE-CAT.
073700*---------------------
073800*    ONE TABLE SLOT PER CALL - SETS WS-CAT-FOUND AND LEAVES WS-IX2
073900*    SAT ON THE MATCHING SLOT THE MOMENT A NAME MATCHES, THE PERFORM
074000*    VARYING AT 0407 STOPS AS SOON AS THE SWITCH FLIPS.
074100     IF   CAT-NAME (WS-IX2) = TT-CAT (WS-IX)
074200          MOVE WS-IX2 TO WS-CAT-SUB
074300*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
074400*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
074500          SET  WS-CAT-FOUND TO TRUE.
074600 0408-EXIT.
074700     EXIT.
074800*
074900 0410-PRINT-EXPENSE-BY-CAT.
075000*---------------------------
075100*    ONE DETAIL LINE PER CATEGORY BUILT BY 0400, IN THE ORDER THE
075200*    CATEGORIES WERE FIRST ENCOUNTERED IN THE TRANSACTION FILE (NO
075300*    SORT CALLED FOR HERE), FOLLOWED BY THE GRAND TOTAL CARRIED OVER
075400*    FROM THE FINANCIAL SUMMARY SO THE TWO SECTIONS TIE OUT.
075500     STRING "EXPENSE BY CATEGORY" DELIMITED BY SIZE INTO WS-PL-LINE.
075600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
075700*    THE USUAL HOUSE SHAPE - A DRIVER PARAGRAPH BUILDS THE TOTALS,
075800*    A SEPARATE PRINT PARAGRAPH LAYS THEM OUT ON THE REPORT.
075900     PERFORM 0415-PRINT-ONE-CAT THRU 0415-EXIT
076000             VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > FN-CAT-COUNT.
076100*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
076200*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
076300     MOVE WS-FS-TOTAL-EXPENSE TO WS-ED-AMT1.
076400*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
076500*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
076600     STRING "  GRAND TOTAL EXPENSE               " WS-ED-AMT1
076700            DELIMITED BY SIZE INTO WS-PL-LINE.
076800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
076900     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
077000 0410-EXIT.
077100     EXIT.
077200*
077300 0415-PRINT-ONE-CAT.
077400*--------------------
077500     MOVE CAT-EXPENSE-TOTAL (WS-IX2) TO WS-ED-AMT1.
077600*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
077700*    THE HEADING ABOVE.
077800     STRING "  " CAT-NAME (WS-IX2) WS-ED-AMT1
077900            DELIMITED BY SIZE INTO WS-PL-LINE.
078000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
078100 0415-EXIT.
078200     EXIT.
078300*
078400 0500-DAILY-ANALYTICS.
078500*----------------------
078600*    REPORT SECTION 3 - DAILY ANALYTICS FOR ONE CALENDAR DAY,
078700*    FN-DAILY-DATE, DEFAULTED TO TODAY'S DATE AT 0150 UNLESS AN
078800*    OVERRIDE CARD SETS IT.  A STRAIGHT TEXT EQUALITY TEST IS ENOUGH
078900*    BECAUSE THE LOADER GUARANTEES EVERY TT-DATE IS A ZERO-PADDED
079000*    ISO CCYY-MM-DD STRING (SEE FN004).
079100     MOVE ZERO TO WS-DLY-INCOME WS-DLY-EXPENSE WS-DLY-COUNT.
079200     MOVE FN-DAILY-DATE TO WS-DLY-DATE.
079300*    ONE CALL PER TABLE ENTRY, WS-IX WALKING THE FULL IN-MEMORY
079400*    TRANSACTION TABLE FROM ENTRY 1 THROUGH FN-TR-COUNT.
079500     PERFORM 0505-ACCUM-ONE-DAILY THRU 0505-EXIT
079600             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN-TR-COUNT.
079700     COMPUTE WS-DLY-NET = WS-DLY-INCOME - WS-DLY-EXPENSE.
079800 0500-EXIT.
079900     EXIT.
080000*
080100 0505-ACCUM-ONE-DAILY.
080200*----------------------
080300*    SKIP DELETED ENTRIES AND ANY ENTRY NOT DATED FN-DAILY-DATE -
080400*    WHAT SURVIVES BOTH GUARDS IS ADDED TO INCOME OR EXPENSE BY THE
080500*    SAME TT-IS-INCOME TEST USED THROUGHOUT THE REPORT.
080600     IF   TT-IS-DELETED (WS-IX)
080700          GO TO 0505-EXIT.
080800*    TEXT COMPARE RELIES ON TT-DATE BEING A FIXED-WIDTH, ZERO-PADDED
080900*    ISO STRING - ANY OTHER FORMAT WOULD SORT WRONG HERE.
081000     IF   TT-DATE (WS-IX) NOT = FN-DAILY-DATE
081100          GO TO 0505-EXIT.
081200*    RUNNING COUNT, PRINTED AT THE FOOT OF THIS SECTION ALONGSIDE
081300*    THE FIGURES IT WAS ACCUMULATED AGAINST.
081400     ADD  1 TO WS-DLY-COUNT.
081500*    LEFT AS A SEPARATE TEST SO EITHER CONDITION CAN REJECT THE
081600*    ENTRY WITHOUT DISTURBING THE OTHER.
081700     IF   TT-IS-INCOME (WS-IX)
081800          ADD  TT-AMT (WS-IX) TO WS-DLY-INCOME
081900     ELSE
082000          ADD  TT-AMT (WS-IX) TO WS-DLY-EXPENSE.
082100 0505-EXIT.
082200     EXIT.
082300*
082400 0510-PRINT-DAILY-ANALYTICS.
082500*----------------------------
082600     STRING "DAILY ANALYTICS - " WS-DLY-DATE
082700            DELIMITED BY SIZE INTO WS-PL-LINE.
082800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
082900*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
083000*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
083100     MOVE WS-DLY-INCOME  TO WS-ED-AMT1.
083200     MOVE WS-DLY-EXPENSE TO WS-ED-AMT2.
083300     MOVE WS-DLY-NET     TO WS-ED-AMT3.
083400     MOVE WS-DLY-COUNT   TO WS-ED-CNT1.
083500*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
083600*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
083700     STRING "  INCOME " WS-ED-AMT1 " EXPENSE " WS-ED-AMT2
083800            " NET " WS-ED-AMT3 " COUNT " WS-ED-CNT1
083900            DELIMITED BY SIZE INTO WS-PL-LINE.
084000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
084100     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
084200 0510-EXIT.
084300     EXIT.
084400*
084500 0600-DATE-RANGE-ANALYTICS.
084600*---------------------------
084700*    REPORT SECTION 4 - DATE-RANGE ANALYTICS BETWEEN FN-RANGE-START-
084800*    DATE AND FN-RANGE-END-DATE (BOTH INCLUSIVE), DEFAULTED TO
084900*    "FIRST OF THIS MONTH" THRU "TODAY" AT 0150.
085000     MOVE ZERO TO WS-RNG-INCOME WS-RNG-EXPENSE WS-RNG-COUNT.
085100     MOVE FN-RANGE-START-DATE TO WS-RNG-START-DATE.
085200     MOVE FN-RANGE-END-DATE   TO WS-RNG-END-DATE.
085300*    THE USUAL HOUSE SHAPE - A DRIVER PARAGRAPH BUILDS THE TOTALS,
085400*    A SEPARATE PRINT PARAGRAPH LAYS THEM OUT ON THE REPORT.
085500     PERFORM 0605-ACCUM-ONE-RANGE THRU 0605-EXIT
085600             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN-TR-COUNT.
085700     COMPUTE WS-RNG-NET = WS-RNG-INCOME - WS-RNG-EXPENSE.
085800*    AVERAGE DAILY EXPENSE NEEDS THE NUMBER OF CALENDAR DAYS IN THE
085900*    RANGE, NOT THE NUMBER OF TRANSACTIONS IN IT - 0607 WALKS THE
086000*    CALENDAR DAY BY DAY TO COUNT THEM (NO INTRINSIC FUNCTION
086100*    INTEGER-OF-DATE UNDER THE PERIOD RULING, SEE THE REMARK AT 0607)
086200*    AND THE WHOLE CALCULATION IS SKIPPED WHEN THE RANGE HELD NO
086300*    TRANSACTIONS AT ALL, TO AVOID A DIVIDE BY A COUNT THAT COULD
086400*    STILL BE A GENUINE ZERO.
086500     IF   WS-RNG-COUNT > ZERO
086600          PERFORM 0607-COMPUTE-RANGE-DAYS THRU 0607-EXIT
086700          COMPUTE WS-RNG-AVG-DAILY-EXP ROUNDED =
086800                  WS-RNG-EXPENSE / WS-RANGE-DAY-COUNT
086900     ELSE
087000          MOVE ZERO TO WS-RNG-AVG-DAILY-EXP.
087100 0600-EXIT.
087200     EXIT.
087300*
087400 0605-ACCUM-ONE-RANGE.
087500*----------------------
087600*    TT-DATE IS ISO TEXT SO A STRAIGHT "LESS THAN / GREATER THAN"
087700*    COMPARISON AGAINST THE (ALSO ISO TEXT) RANGE BOUNDS SORTS
087800*    CORRECTLY WITHOUT CONVERTING EITHER SIDE TO NUMERIC - ONE OF THE
087900*    FEW PLACES THE LOADER'S CHOICE TO KEEP DATES AS CCYY-MM-DD TEXT
088000*    PAYS FOR ITSELF DIRECTLY.
088100     IF   TT-IS-DELETED (WS-IX)
088200          GO TO 0605-EXIT.
088300*    SUBSCRIPT RUN BY THE CALLING PERFORM VARYING - THIS PARAGRAPH
088400*    HANDLES EXACTLY ONE TABLE ENTRY PER INVOCATION.
088500     IF   TT-DATE (WS-IX) < FN-RANGE-START-DATE OR
088600          TT-DATE (WS-IX) > FN-RANGE-END-DATE
088700          GO TO 0605-EXIT.
088800*    RUNNING COUNT, PRINTED AT THE FOOT OF THIS SECTION ALONGSIDE
088900*    THE FIGURES IT WAS ACCUMULATED AGAINST.
089000     ADD  1 TO WS-RNG-COUNT.
089100*    TEXT COMPARE RELIES ON TT-DATE BEING A FIXED-WIDTH, ZERO-PADDED
089200*    ISO STRING - ANY OTHER FORMAT WOULD SORT WRONG HERE.
089300     IF   TT-IS-INCOME (WS-IX)
089400          ADD  TT-AMT (WS-IX) TO WS-RNG-INCOME
089500     ELSE
089600          ADD  TT-AMT (WS-IX) TO WS-RNG-EXPENSE.
089700 0605-EXIT.
089800     EXIT.
089900*
090000 0607-COMPUTE-RANGE-DAYS.
090100*-------------------------
090200*    11/08/26 VBC - DAY-BY-DAY CURSOR ADVANCE, NO INTRINSIC FUNCTION
090300*                   INTEGER-OF-DATE AVAILABLE UNDER THE NEW RULING.
090400*    BOTH BOUNDARY DATES ARE BROKEN OUT OF THEIR ISO TEXT INTO
090500*    NUMERIC CCYY/MM/DD PARTS VIA THE ONE SCRATCH REDEFINE
090600*    (WS-DATE-SCRATCH-BRK) - THE START DATE'S PARTS ARE COPIED OUT TO
090700*    THE WS-CURSOR-xxx FIELDS BEFORE THE SAME SCRATCH AREA IS REUSED
090800*    FOR THE END DATE, SO THE ONE BUFFER SERVES BOTH WITHOUT A SECOND
090900*    GROUP OF WORKING-STORAGE.
091000     MOVE FN-RANGE-START-DATE TO WS-CURSOR-TXT.
091100     MOVE WS-CURSOR-CCYY-X TO WS-CURSOR-CCYY.
091200     MOVE WS-CURSOR-MM-X   TO WS-CURSOR-MM.
091300     MOVE WS-CURSOR-DD-X   TO WS-CURSOR-DD.
091400     MOVE FN-RANGE-END-DATE TO WS-CURSOR-TXT.
091500     MOVE WS-CURSOR-CCYY-X TO WS-END-CCYY.
091600     MOVE WS-CURSOR-MM-X   TO WS-END-MM.
091700     MOVE WS-CURSOR-DD-X   TO WS-END-DD.
091800*    BOTH DATES ARE ALSO COLLAPSED INTO A SINGLE CCYYMMDD INTEGER SO
091900*    THE LOOP BELOW CAN TEST "HAVE WE REACHED THE END DATE YET" WITH
092000*    ONE NUMERIC COMPARE INSTEAD OF THREE PART COMPARES.
092100     COMPUTE WS-CURSOR-NUM = WS-CURSOR-CCYY * 10000
092200                           + WS-CURSOR-MM   * 100
092300                           + WS-CURSOR-DD.
092400     COMPUTE WS-END-NUM    = WS-END-CCYY * 10000
092500                           + WS-END-MM   * 100
092600                           + WS-END-DD.
092700*    START AT 1 (THE START DATE ITSELF COUNTS AS DAY ONE) THEN
092800*    ADVANCE THE CURSOR ONE CALENDAR DAY AT A TIME, ROLLING MONTH AND
092900*    YEAR AS NEEDED, UNTIL IT REACHES THE END DATE.
093000     MOVE 1 TO WS-RANGE-DAY-COUNT.
093100     PERFORM 0609-ADVANCE-ONE-DAY THRU 0609-EXIT
093200             UNTIL WS-CURSOR-NUM NOT < WS-END-NUM.
093300 0607-EXIT.
093400     EXIT.
093500*
093600 0609-ADVANCE-ONE-DAY.
093700*----------------------
093800*    BUMPS THE CURSOR DATE BY ONE DAY.  THE MONTH'S DAY COUNT COMES
093900*    FROM THE WS-MTH-DAYS TABLE (REDEFINED OVER A ROW OF VALUE
094000*    CLAUSES, SEE THE DATA DIVISION) WITH FEBRUARY STRETCHED TO 29
094100*    WHEN 0611 SAYS THE CURSOR YEAR IS A LEAP YEAR.  ROLLING PAST THE
094200*    LAST DAY OF A MONTH RESETS THE DAY TO 1 AND EITHER MOVES TO THE
094300*    NEXT MONTH OR, IF DECEMBER JUST ENDED, WRAPS TO JANUARY OF THE
094400*    FOLLOWING YEAR.
094500     PERFORM 0611-LEAP-TEST-CURSOR THRU 0611-EXIT.
094600     MOVE WS-MTH-DAYS-ENTRY (WS-CURSOR-MM) TO WS-CURSOR-MAX-DAYS.
094700     IF   WS-CURSOR-MM = 2 AND WS-CURSOR-IS-LEAP
094800          ADD  1 TO WS-CURSOR-MAX-DAYS.
094900     IF   WS-CURSOR-DD >= WS-CURSOR-MAX-DAYS
095000          MOVE 1 TO WS-CURSOR-DD
095100          IF   WS-CURSOR-MM = 12
095200               MOVE 1 TO WS-CURSOR-MM
095300               ADD  1 TO WS-CURSOR-CCYY
095400          ELSE
095500               ADD  1 TO WS-CURSOR-MM
095600          END-IF
095700     ELSE
095800          ADD  1 TO WS-CURSOR-DD.
095900     COMPUTE WS-CURSOR-NUM = WS-CURSOR-CCYY * 10000
096000                           + WS-CURSOR-MM   * 100
096100                           + WS-CURSOR-DD.
096200*    RUNNING COUNT, PRINTED AT THE FOOT OF THIS SECTION ALONGSIDE
096300*    THE FIGURES IT WAS ACCUMULATED AGAINST.
096400     ADD  1 TO WS-RANGE-DAY-COUNT.
096500 0609-EXIT.
096600     EXIT.
096700*
096800 0611-LEAP-TEST-CURSOR.
096900*-----------------------
097000*    SAME GREGORIAN RULE AS FN004'S DATE VALIDATOR (DIVISIBLE BY 4,
097100*    EXCEPT CENTURY YEARS, WHICH ARE LEAP ONLY IF ALSO DIVISIBLE BY
097200*    400) - REPEATED HERE RATHER THAN CALLED, BECAUSE FN004 TESTS A
097300*    SINGLE SUPPLIED DATE WHEREAS THIS TABLE DRIVES A RUNNING CURSOR
097400*    THAT FN004 HAS NO LINKAGE FOR.  SHARED BY BOTH 0609 (DAY-RANGE
097500*    COUNTING) AND 0703 (MONTH-END DATE BUILD) SO THE RULE ONLY LIVES
097600*    IN ONE PLACE IN THIS PROGRAM.
097700     DIVIDE WS-CURSOR-CCYY BY   4 GIVING WS-CCYY-R4   REMAINDER WS-CCYY-R4.
097800     DIVIDE WS-CURSOR-CCYY BY 100 GIVING WS-CCYY-R100 REMAINDER WS-CCYY-R100.
097900     DIVIDE WS-CURSOR-CCYY BY 400 GIVING WS-CCYY-R400 REMAINDER WS-CCYY-R400.
098000*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
098100*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
098200     SET  WS-CURSOR-NOT-LEAP TO TRUE.
098300     IF   WS-CCYY-R4 = ZERO AND
098400        ( WS-CCYY-R100 NOT = ZERO OR WS-CCYY-R400 = ZERO )
098500*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
098600*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
098700          SET  WS-CURSOR-IS-LEAP TO TRUE.
098800 0611-EXIT.
098900     EXIT.
099000*
099100 0610-PRINT-DATE-RANGE.
099200*-----------------------
099300     STRING "DATE-RANGE ANALYTICS - " WS-RNG-START-DATE
099400            " TO " WS-RNG-END-DATE
099500            DELIMITED BY SIZE INTO WS-PL-LINE.
099600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
099700*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
099800*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
099900     MOVE WS-RNG-INCOME  TO WS-ED-AMT1.
100000     MOVE WS-RNG-EXPENSE TO WS-ED-AMT2.
100100     MOVE WS-RNG-NET     TO WS-ED-AMT3.
100200     MOVE WS-RNG-COUNT   TO WS-ED-CNT1.
100300*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
100400*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
100500     STRING "  INCOME " WS-ED-AMT1 " EXPENSE " WS-ED-AMT2
100600            " NET " WS-ED-AMT3 " COUNT " WS-ED-CNT1
100700            DELIMITED BY SIZE INTO WS-PL-LINE.
100800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
100900     MOVE WS-RNG-AVG-DAILY-EXP TO WS-ED-AMT1.
101000*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
101100*    THE HEADING ABOVE.
101200     STRING "  AVERAGE DAILY EXPENSE " WS-ED-AMT1
101300            DELIMITED BY SIZE INTO WS-PL-LINE.
101400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
101500     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
101600 0610-EXIT.
101700     EXIT.
101800*
101900 0700-MONTHLY-ANALYTICS.
102000*------------------------
102100*    REPORT SECTION 5 - MONTHLY ANALYTICS FOR FN-MONTH-CCYY/MM,
102200*    DEFAULTED TO THE CURRENT MONTH AT 0150.  BUILDS TEXT "FIRST OF
102300*    MONTH" AND "LAST OF MONTH" BOUNDARY DATES SO 0705 CAN REUSE THE
102400*    SAME ISO-TEXT COMPARE IDIOM AS 0605 RATHER THAN A SEPARATE
102500*    YEAR/MONTH MATCH TEST.
102600     STRING FN-MONTH-CCYY "-" FN-MONTH-MM
102700            DELIMITED BY SIZE INTO WS-MTH-CCYY-MM.
102800*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
102900*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
103000     STRING FN-MONTH-CCYY "-" FN-MONTH-MM "-01"
103100            DELIMITED BY SIZE INTO WS-MTH-START-DATE.
103200     PERFORM 0703-BUILD-MONTH-END-DATE THRU 0703-EXIT.
103300*    ACCUMULATORS CLEARED BEFORE THE PASS BELOW BUILDS THEM UP -
103400*    THIS PARAGRAPH CAN BE ENTERED MORE THAN ONCE IN A RUN.
103500     MOVE ZERO TO WS-MTH-INCOME WS-MTH-EXPENSE WS-MTH-COUNT.
103600*    ONE CALL PER TABLE ENTRY, WS-IX WALKING THE FULL IN-MEMORY
103700*    TRANSACTION TABLE FROM ENTRY 1 THROUGH FN-TR-COUNT.
103800     PERFORM 0705-ACCUM-ONE-MONTH THRU 0705-EXIT
103900             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN-TR-COUNT.
104000     COMPUTE WS-MTH-NET = WS-MTH-INCOME - WS-MTH-EXPENSE.
104100 0700-EXIT.
104200     EXIT.
104300*
104400 0703-BUILD-MONTH-END-DATE.
104500*---------------------------
104600*    WORKS OUT THE LAST CALENDAR DAY OF FN-MONTH-CCYY/MM (28, 29, 30
104700*    OR 31) FROM THE WS-MTH-DAYS TABLE, BUMPING FEBRUARY TO 29 WHEN
104800*    0611'S LEAP TEST SAYS THE MONTH'S YEAR QUALIFIES, THEN STRINGS
104900*    THE RESULT BACK INTO ISO TEXT FOR THE 0705 RANGE TEST.
105000     MOVE FN-MONTH-CCYY TO WS-CURSOR-CCYY.
105100     MOVE FN-MONTH-MM   TO WS-CURSOR-MM.
105200     PERFORM 0611-LEAP-TEST-CURSOR THRU 0611-EXIT.
105300     MOVE WS-MTH-DAYS-ENTRY (WS-CURSOR-MM) TO WS-CURSOR-MAX-DAYS.
105400     IF   WS-CURSOR-MM = 2 AND WS-CURSOR-IS-LEAP
105500          ADD  1 TO WS-CURSOR-MAX-DAYS.
105600     MOVE WS-CURSOR-MAX-DAYS TO WS-CURSOR-MAX-DAYS-ED.
105700*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
105800*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
105900     STRING FN-MONTH-CCYY "-" FN-MONTH-MM "-" WS-CURSOR-MAX-DAYS-ED
106000            DELIMITED BY SIZE INTO WS-MTH-END-DATE.
106100 0703-EXIT.
106200     EXIT.
106300*
106400 0705-ACCUM-ONE-MONTH.
106500*----------------------
106600*    IDENTICAL SHAPE TO 0605's DATE-RANGE ACCUMULATOR, JUST AGAINST
106700*    THE MONTH'S OWN START/END TEXT DATES RATHER THAN THE OPERATOR-
106800*    SUPPLIED RANGE BOUNDS - KEPT AS A SEPARATE PARAGRAPH RATHER THAN
106900*    SHARED WITH 0605 SO EACH REPORT SECTION'S PERFORM VARYING STAYS
107000*    SELF-CONTAINED AND EASY TO FOLLOW IN ISOLATION.
107100     IF   TT-IS-DELETED (WS-IX)
107200          GO TO 0705-EXIT.
107300*    LEFT AS A SEPARATE TEST SO EITHER CONDITION CAN REJECT THE
107400*    ENTRY WITHOUT DISTURBING THE OTHER.
107500     IF   TT-DATE (WS-IX) < WS-MTH-START-DATE OR
107600          TT-DATE (WS-IX) > WS-MTH-END-DATE
107700          GO TO 0705-EXIT.
107800*    RUNNING COUNT, PRINTED AT THE FOOT OF THIS SECTION ALONGSIDE
107900*    THE FIGURES IT WAS ACCUMULATED AGAINST.
108000     ADD  1 TO WS-MTH-COUNT.
108100*    SUBSCRIPT RUN BY THE CALLING PERFORM VARYING - THIS PARAGRAPH
108200*    HANDLES EXACTLY ONE TABLE ENTRY PER INVOCATION.
108300     IF   TT-IS-INCOME (WS-IX)
108400          ADD  TT-AMT (WS-IX) TO WS-MTH-INCOME
108500     ELSE
108600          ADD  TT-AMT (WS-IX) TO WS-MTH-EXPENSE.
108700 0705-EXIT.
108800     EXIT.
108900*
109000 0710-PRINT-MONTHLY-ANALYTICS.
109100*------------------------------
109200*    INCOME/EXPENSE/NET/COUNT BLOCK FOLLOWED BY A CATEGORY BREAKDOWN
109300*    DRIVEN STRAIGHT OFF CAT-MONTH-TOTAL, THE CURRENT-MONTH SLICE
109400*    0405 ACCUMULATED WHILE BUILDING THE ALL-TIME CATEGORY TABLE -
109500*    NO SECOND TABLE BUILD NEEDED FOR THIS SECTION.
109600     STRING "MONTHLY ANALYTICS - " WS-MTH-CCYY-MM
109700            DELIMITED BY SIZE INTO WS-PL-LINE.
109800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
109900*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
110000*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
110100     MOVE WS-MTH-INCOME  TO WS-ED-AMT1.
110200     MOVE WS-MTH-EXPENSE TO WS-ED-AMT2.
110300     MOVE WS-MTH-NET     TO WS-ED-AMT3.
110400     MOVE WS-MTH-COUNT   TO WS-ED-CNT1.
110500*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
110600*    THE HEADING ABOVE.
110700     STRING "  INCOME " WS-ED-AMT1 " EXPENSE " WS-ED-AMT2
110800            " NET SAVINGS " WS-ED-AMT3 " COUNT " WS-ED-CNT1
110900            DELIMITED BY SIZE INTO WS-PL-LINE.
111000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
111100*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
111200*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
111300     STRING "  CATEGORY BREAKDOWN FOR THE MONTH"
111400            DELIMITED BY SIZE INTO WS-PL-LINE.
111500     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
111600*    THE USUAL HOUSE SHAPE - A DRIVER PARAGRAPH BUILDS THE TOTALS,
111700*    A SEPARATE PRINT PARAGRAPH LAYS THEM OUT ON THE REPORT.
111800     PERFORM 0715-PRINT-ONE-MONTH-CAT THRU 0715-EXIT
111900             VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > FN-CAT-COUNT.
112000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
112100 0710-EXIT.
112200     EXIT.
112300*
112400 0715-PRINT-ONE-MONTH-CAT.
112500*--------------------------
112600*    A CATEGORY WITH NOTHING SPENT AGAINST IT THIS MONTH IS LEFT OFF
112700*    THE BREAKDOWN RATHER THAN PRINTED AS A ZERO LINE - KEEPS THE
112800*    MONTHLY SECTION SHORT WHEN MOST CATEGORIES ARE ALL-TIME ONLY.
112900     IF   CAT-MONTH-TOTAL (WS-IX2) = ZERO
113000          GO TO 0715-EXIT.
113100*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
113200*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
113300     MOVE CAT-MONTH-TOTAL (WS-IX2) TO WS-ED-AMT1.
113400*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
113500*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
113600     STRING "    " CAT-NAME (WS-IX2) WS-ED-AMT1
113700            DELIMITED BY SIZE INTO WS-PL-LINE.
113800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
113900 0715-EXIT.
114000     EXIT.
114100*
114200 0800-INCOME-VS-EXPENSE.
114300*------------------------
114400*    REPORT SECTION 6 - INCOME VS EXPENSE COMPARISON.  RE-USES THE
114500*    0300 FINANCIAL-SUMMARY TOTALS RATHER THAN SCANNING THE TABLE A
114600*    THIRD TIME - ALL THIS SECTION ADDS IS THE TWO PERCENTAGE-OF-
114700*    TURNOVER FIGURES.
114800     MOVE WS-FS-TOTAL-INCOME  TO WS-IE-INCOME.
114900     MOVE WS-FS-TOTAL-EXPENSE TO WS-IE-EXPENSE.
115000     COMPUTE WS-IE-BALANCE = WS-IE-INCOME - WS-IE-EXPENSE.
115100*    PERCENTAGES ARE OF TOTAL TURNOVER (INCOME PLUS EXPENSE), NOT OF
115200*    INCOME ALONE - A HOUSEHOLD RUNNING AT A LOSS STILL GETS A
115300*    MEANINGFUL SPLIT THIS WAY.  GUARDED AGAINST BOTH FIGURES BEING
115400*    ZERO (AN EMPTY OR ALL-REJECTED LOAD).
115500     IF   (WS-IE-INCOME + WS-IE-EXPENSE) > ZERO
115600          COMPUTE WS-IE-INCOME-PCT ROUNDED =
115700                  (WS-IE-INCOME / (WS-IE-INCOME + WS-IE-EXPENSE)) * 100
115800          COMPUTE WS-IE-EXPENSE-PCT ROUNDED =
115900                  (WS-IE-EXPENSE / (WS-IE-INCOME + WS-IE-EXPENSE)) * 100
116000     ELSE
116100          MOVE ZERO TO WS-IE-INCOME-PCT WS-IE-EXPENSE-PCT.
116200 0800-EXIT.
116300     EXIT.
116400*
116500 0810-PRINT-INCOME-VS-EXPENSE.
116600*------------------------------
116700     STRING "INCOME VS EXPENSE COMPARISON"
116800            DELIMITED BY SIZE INTO WS-PL-LINE.
116900     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
117000*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
117100*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
117200     MOVE WS-IE-INCOME  TO WS-ED-AMT1.
117300     MOVE WS-IE-EXPENSE TO WS-ED-AMT2.
117400     MOVE WS-IE-BALANCE TO WS-ED-AMT3.
117500*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
117600*    THE HEADING ABOVE.
117700     STRING "  INCOME " WS-ED-AMT1 " EXPENSE " WS-ED-AMT2
117800            " BALANCE " WS-ED-AMT3
117900            DELIMITED BY SIZE INTO WS-PL-LINE.
118000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
118100     MOVE WS-IE-INCOME-PCT  TO WS-ED-PCT1.
118200     MOVE WS-IE-EXPENSE-PCT TO WS-ED-PCT2.
118300*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
118400*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
118500     STRING "  INCOME PCT " WS-ED-PCT1 " EXPENSE PCT " WS-ED-PCT2
118600            DELIMITED BY SIZE INTO WS-PL-LINE.
118700     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
118800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
118900 0810-EXIT.
119000     EXIT.
119100*
119200 0900-TOP-N-EXPENSES.
119300*---------------------
119400*    REPORT SECTION 7 - TOP N EXPENSES, N BEING FN-TOP-N (DEFAULT 5,
119500*    SET IN FNPARM, OVERRIDABLE BY CARD).
119600*    11/08/26 VBC - CALLS FN040 RATHER THAN SORTING HERE, SAME SORT
119700*                   ROUTINE THE TRANSACTION REGISTER USES AT 1300.
119800*    FN040 IS ASKED TO LIST EXPENSE-TYPE ENTRIES ONLY, SORTED BY
119900*    AMOUNT DESCENDING - THE RESULT INDEX TABLE (FN040-LIST-IX-TABLE)
120000*    IS ALREADY IN HIGHEST-FIRST ORDER SO 0910 ONLY HAS TO STOP AT N
120100*    RATHER THAN DOING ANY RANKING ITSELF.
120200     SET  FN040-LIST-REQD TO TRUE.
120300     MOVE "EXPENSE"   TO FN040-FILTER-TYPE.
120400     MOVE SPACES      TO FN040-FILTER-CAT.
120500     MOVE "AMT "      TO FN040-SORT-FIELD.
120600     MOVE "D"         TO FN040-SORT-DIR.
120700     CALL "FN040" USING FN040-LINKAGE, FN-TRANSACTION-TABLE.
120800     PERFORM 0905-PRINT-TOP-N-HEADING THRU 0905-EXIT.
120900*    ACCUMULATORS CLEARED BEFORE THE PASS BELOW BUILDS THEM UP -
121000*    THIS PARAGRAPH CAN BE ENTERED MORE THAN ONCE IN A RUN.
121100     MOVE ZERO TO WS-TOP-RANK.
121200*    THE PERFORM STOPS ON WHICHEVER COMES FIRST - FEWER THAN N
121300*    EXPENSE ENTRIES IN THE WHOLE FILE, OR N ENTRIES ALREADY PRINTED.
121400     PERFORM 0910-PRINT-ONE-TOP-N THRU 0910-EXIT
121500             VARYING WS-IX FROM 1 BY 1
121600             UNTIL WS-IX > FN040-LIST-COUNT OR WS-TOP-RANK >= FN-TOP-N.
121700     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
121800 0900-EXIT.
121900     EXIT.
122000*
122100 0905-PRINT-TOP-N-HEADING.
122200*--------------------------
122300     STRING "TOP EXPENSES" DELIMITED BY SIZE INTO WS-PL-LINE.
122400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
122500*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
122600*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
122700     STRING "  RANK DATE       DESCRIPTION               "
122800            "CATEGORY             AMOUNT"
122900            DELIMITED BY SIZE INTO WS-PL-LINE.
123000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
123100 0905-EXIT.
123200     EXIT.
123300*
123400 0910-PRINT-ONE-TOP-N.
123500*----------------------
123600*    FN040-LIST-IX-TABLE (WS-IX) GIVES THE SUBSCRIPT OF THE ACTUAL
123700*    ENTRY IN FN-TRANSACTION-TABLE - FN040 RETURNS INDEXES RATHER
123800*    THAN COPYING WHOLE ENTRIES, SO THE DETAIL FIELDS ARE STILL
123900*    FETCHED HERE VIA TT-xxx (WS-IX2).
124000     ADD  1 TO WS-TOP-RANK.
124100     MOVE FN040-LIST-IX-TABLE (WS-IX) TO WS-IX2.
124200*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
124300*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
124400     MOVE WS-TOP-RANK             TO WS-ED-RANK.
124500     MOVE TT-AMT (WS-IX2)         TO WS-ED-AMT1.
124600*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
124700*    THE HEADING ABOVE.
124800     STRING "  " WS-ED-RANK "   " TT-DATE (WS-IX2) "  "
124900            TT-DESC (WS-IX2) "  " TT-CAT (WS-IX2) " " WS-ED-AMT1
125000            DELIMITED BY SIZE INTO WS-PL-LINE.
125100     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
125200 0910-EXIT.
125300     EXIT.
125400*
125500 1000-SPENDING-TRENDS.
125600*----------------------
125700*    REPORT SECTION 8 - SPENDING TRENDS.  FN-TREND-CAT, SET AT 0150
125800*    OR BY OVERRIDE CARD, EITHER NAMES ONE CATEGORY TO ANALYSE OR IS
125900*    LEFT AS SPACES TO MEAN "ALL CATEGORIES TOGETHER" - THE HEADING
126000*    TEXT REFLECTS WHICHEVER APPLIES.
126100     MOVE ZERO TO WS-TRD-TOTAL WS-TRD-COUNT.
126200*    TEXT COMPARE RELIES ON TT-DATE BEING A FIXED-WIDTH, ZERO-PADDED
126300*    ISO STRING - ANY OTHER FORMAT WOULD SORT WRONG HERE.
126400     IF   FN-TREND-CAT = SPACES
126500          MOVE "ALL CATEGORIES" TO WS-TRD-LABEL
126600     ELSE
126700          MOVE FN-TREND-CAT TO WS-TRD-LABEL.
126800     PERFORM 1005-ACCUM-ONE-TREND THRU 1005-EXIT
126900             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN-TR-COUNT.
127000*    AVERAGE SPEND PER MATCHING TRANSACTION - GUARDED AGAINST NO
127100*    MATCHING EXPENSE ENTRIES AT ALL (AN UNUSED OR MIS-SPELLED
127200*    CATEGORY FILTER WOULD OTHERWISE DIVIDE BY ZERO HERE).
127300     IF   WS-TRD-COUNT > ZERO
127400          COMPUTE WS-TRD-AVERAGE ROUNDED =
127500                  WS-TRD-TOTAL / WS-TRD-COUNT
127600     ELSE
127700          MOVE ZERO TO WS-TRD-AVERAGE.
127800 1000-EXIT.
127900     EXIT.
128000*
128100 1005-ACCUM-ONE-TREND.
128200*----------------------
128300*    TRENDS ARE EXPENSE-ONLY (INCOME IS NOT "SPENDING") AND, WHEN
128400*    FN-TREND-CAT IS SET, RESTRICTED TO THAT ONE CATEGORY - BOTH
128500*    TESTS GUARD INDEPENDENTLY SO EITHER CAN REJECT THE ENTRY ON ITS
128600*    OWN.
128700     IF   TT-IS-DELETED (WS-IX)
128800          GO TO 1005-EXIT.
128900*    LEFT AS A SEPARATE TEST SO EITHER CONDITION CAN REJECT THE
129000*    ENTRY WITHOUT DISTURBING THE OTHER.
129100     IF   NOT TT-IS-EXPENSE (WS-IX)
129200          GO TO 1005-EXIT.
129300*    SUBSCRIPT RUN BY THE CALLING PERFORM VARYING - THIS PARAGRAPH
129400*    HANDLES EXACTLY ONE TABLE ENTRY PER INVOCATION.
129500     IF   FN-TREND-CAT NOT = SPACES AND
129600          TT-CAT (WS-IX) NOT = FN-TREND-CAT
129700          GO TO 1005-EXIT.
129800*    RUNNING COUNT, PRINTED AT THE FOOT OF THIS SECTION ALONGSIDE
129900*    THE FIGURES IT WAS ACCUMULATED AGAINST.
130000     ADD  1 TO WS-TRD-COUNT.
130100     ADD  TT-AMT (WS-IX) TO WS-TRD-TOTAL.
130200 1005-EXIT.
130300     EXIT.
130400*
130500 1010-PRINT-SPENDING-TRENDS.
130600*----------------------------
130700     STRING "SPENDING TRENDS - " WS-TRD-LABEL
130800            DELIMITED BY SIZE INTO WS-PL-LINE.
130900     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
131000*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
131100*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
131200     MOVE WS-TRD-TOTAL   TO WS-ED-AMT1.
131300     MOVE WS-TRD-COUNT   TO WS-ED-CNT1.
131400     MOVE WS-TRD-AVERAGE TO WS-ED-AMT2.
131500*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
131600*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
131700     STRING "  TOTAL " WS-ED-AMT1 " COUNT " WS-ED-CNT1
131800            " AVERAGE " WS-ED-AMT2
131900            DELIMITED BY SIZE INTO WS-PL-LINE.
132000     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
132100     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
132200 1010-EXIT.
132300     EXIT.
132400*
132500 1100-LOAD-BUDGETS.
132600*-------------------
132700*    SECOND INPUT FILE OF THE RUN - A COMMA-DELIMITED, HEADER-ROW-
132800*    FIRST BUDGET FILE, CATEGORY/AMOUNT PAIRS ONLY, LOADED INTO
132900*    FN-BUDGET-WORK (COPYBOOK FNCAT) FOR 1150 TO CHECK AGAINST THE
133000*    CATEGORY TOTALS 0400 ALREADY BUILT.  SAME PRIMING-READ SHAPE AS
133100*    THE TRANSACTION LOADER AT 0200 - ONE READ TO SKIP THE HEADER,
133200*    ONE MORE TO PRIME THE FIRST DETAIL LINE.
133300     MOVE ZERO TO FN-BUD-COUNT.
133400     PERFORM 1101-READ-BUD-RECORD THRU 1101-EXIT.
133500     IF   NOT WS-BUD-EOF
133600          PERFORM 1101-READ-BUD-RECORD THRU 1101-EXIT.
133700     PERFORM 1110-LOAD-ONE-BUDGET THRU 1110-EXIT
133800             UNTIL WS-BUD-EOF.
133900 1100-EXIT.
134000     EXIT.
134100*
134200 1101-READ-BUD-RECORD.
134300*----------------------
134400     READ FN-BUDGET-FILE
134500          AT END SET WS-BUD-EOF TO TRUE.
134600 1101-EXIT.
134700     EXIT.
134800*
134900 1110-LOAD-ONE-BUDGET.
135000*----------------------
135100*    SPLITS THE RAW LINE ON THE FIRST COMMA INTO CATEGORY AND AMOUNT
135200*    TEXT, THEN HANDS THE AMOUNT TEXT TO THE SAME 0060 PARSER THE
135300*    TRANSACTION LOADER USES - ONE PLACE DECIDES HOW "123.45" BECOMES
135400*    A PACKED NUMERIC, WHETHER IT CAME FROM THE TRANSACTIONS FILE OR
135500*    THIS ONE.  THE PARSED FIELDS ARE MOVED THROUGH FN-BUDGET-RECORD
135600*    (COPYBOOK FNBUD) BEFORE GOING INTO THE WORK TABLE, SO THE
135700*    COPYBOOK STAYS THE SHAPE A FUTURE BUDGET MASTER FILE WOULD USE
135800*    RATHER THAN JUST A PASS-THROUGH NAME.
135900*    NO VALIDATION IS PERFORMED ON THE BUDGET LINE - UNLIKE THE
136000*    TRANSACTION LOADER THERE IS NO REJECT COUNT FOR BUDGETS, A BAD
136100*    LINE SIMPLY PARSES TO ZERO AND SHOWS UP AS SUCH ON THE CHECK.
136200     MOVE FN-BUD-LINE TO WS-BUD-LINE-WORK.
136300     MOVE SPACES TO WS-BUD-CAT-TEXT WS-BUD-AMT-TEXT.
136400     UNSTRING WS-BUD-LINE-WORK DELIMITED BY ","
136500              INTO WS-BUD-CAT-TEXT WS-BUD-AMT-TEXT.
136600     MOVE WS-BUD-AMT-TEXT TO WS-AMT-SOURCE-TEXT.
136700     PERFORM 0060-PARSE-AMOUNT-TEXT THRU 0060-EXIT.
136800     MOVE WS-BUD-CAT-TEXT TO BUD-CAT.
136900     MOVE WS-AMT-RESULT   TO BUD-AMT.
137000*    THE FILE CARRIES NO PERIOD OF ITS OWN, SO EVERY BUDGET LOADED
137100*    THIS RUN IS STAMPED WITH TODAY'S CCYYMM RATHER THAN LEFT ZERO -
137200*    KEEPS THE FIELD MEANINGFUL THE DAY A BUDGET FILE WITH MORE THAN
137300*    ONE PERIOD'S FIGURES IN IT TURNS UP.  INTEGER DIVIDE OF THE
137400*    CCYYMMDD SYSTEM DATE BY 100 DROPS THE DAY, LEAVING CCYYMM.
137500     DIVIDE WS-TODAY-NUM BY 100 GIVING BUD-PERIOD-CCYYMM.
137600     MOVE WS-TODAY-NUM    TO BUD-LAST-MAINT-DATE.
137700     SET  BUD-IS-ACTIVE   TO TRUE.
137800     ADD  1 TO FN-BUD-COUNT.
137900     MOVE BUD-CAT         TO BWK-CAT    (FN-BUD-COUNT).
138000     MOVE BUD-AMT         TO BWK-BUDGET (FN-BUD-COUNT).
138100     PERFORM 1101-READ-BUD-RECORD THRU 1101-EXIT.
138200 1110-EXIT.
138300     EXIT.
138400*
138500 1150-BUDGET-CHECK.
138600*-------------------
138700*    REPORT SECTION 9 - BUDGET CHECK.  ONE PASS OVER THE BUDGET
138800*    TABLE LOADED AT 1100, MATCHING EACH BUDGET CATEGORY AGAINST THE
138900*    ACTUAL SPEND FIGURE 0400 ALREADY BUILT AND ROLLING UP AN
139000*    OVERALL TOTAL/PERCENTAGE/ON-TRACK FLAG ACROSS ALL BUDGETED
139100*    CATEGORIES.
139200     MOVE ZERO TO WS-BT-TOTAL-BUDGET WS-BT-TOTAL-REMAINING
139300                  WS-BT-TOTAL-ACTUAL WS-BT-EXCEEDED-COUNT.
139400     PERFORM 1155-CHECK-ONE-BUDGET THRU 1155-EXIT
139500             VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > FN-BUD-COUNT.
139600     IF   WS-BT-TOTAL-BUDGET > ZERO
139700          COMPUTE WS-BT-OVERALL-PCT ROUNDED =
139800                  (WS-BT-TOTAL-ACTUAL / WS-BT-TOTAL-BUDGET) * 100
139900     ELSE
140000          MOVE ZERO TO WS-BT-OVERALL-PCT.
140100*    "ON TRACK" MEANS ACTUAL SPEND HAS NOT YET OVERTAKEN THE BUDGETED
140200*    TOTAL ACROSS ALL CATEGORIES COMBINED - A SINGLE OVER-BUDGET
140300*    CATEGORY DOES NOT BY ITSELF FLIP THIS OVERALL SWITCH, THOUGH IT
140400*    IS STILL COUNTED IN WS-BT-EXCEEDED-COUNT AND MARKED "EXCEEDED"
140500*    ON ITS OWN DETAIL LINE BY 1155/1165.
140600     IF   WS-BT-TOTAL-ACTUAL > WS-BT-TOTAL-BUDGET
140700*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
140800*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
140900          SET  WS-BT-OVER-BUDGET TO TRUE
141000     ELSE
141100*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
141200*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
141300          SET  WS-BT-ON-TRACK TO TRUE.
141400 1150-EXIT.
141500     EXIT.
141600*
141700 1155-CHECK-ONE-BUDGET.
141800*-----------------------
141900*    FINDS THE CATEGORY'S ALL-TIME EXPENSE TOTAL IN FN-CATEGORY-WORK
142000*    (BUILT BY 0400) - IF THE CATEGORY WAS NEVER SPENT AGAINST AT ALL
142100*    IT SIMPLY WILL NOT BE IN THAT TABLE, SO WS-CAT-NOT-FOUND LEAVES
142200*    BWK-ACTUAL AT THE ZERO IT WAS MOVED TO BEFORE THE SEARCH.
142300     MOVE ZERO TO BWK-ACTUAL (WS-IX2).
142400*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
142500*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
142600     SET  WS-CAT-NOT-FOUND TO TRUE.
142700     PERFORM 1156-FIND-CAT-FOR-BUDGET THRU 1156-EXIT
142800             VARYING WS-IX FROM 1 BY 1
142900             UNTIL WS-IX > FN-CAT-COUNT OR WS-CAT-FOUND.
143000     IF   WS-CAT-FOUND
143100          MOVE CAT-EXPENSE-TOTAL (WS-IX) TO BWK-ACTUAL (WS-IX2).
143200*    REMAINING CAN GO NEGATIVE WHEN THE CATEGORY IS OVERSPENT - THAT
143300*    IS DELIBERATE, THE SIGNED EDIT FIELD AT PRINT TIME (WS-ED-AMT3)
143400*    SHOWS THE MINUS SIGN RATHER THAN CLAMPING TO ZERO.
143500     COMPUTE BWK-REMAINING (WS-IX2) = BWK-BUDGET (WS-IX2)
143600                                     - BWK-ACTUAL (WS-IX2).
143700*    UTILISATION PCT GUARDED AGAINST A ZERO BUDGET LINE (A CATEGORY
143800*    LISTED WITH NO BUDGET AMOUNT SET) TO AVOID A DIVIDE EXCEPTION.
143900     IF   BWK-BUDGET (WS-IX2) > ZERO
144000          COMPUTE BWK-UTIL-PCT (WS-IX2) ROUNDED =
144100                  (BWK-ACTUAL (WS-IX2) / BWK-BUDGET (WS-IX2)) * 100
144200     ELSE
144300          MOVE ZERO TO BWK-UTIL-PCT (WS-IX2).
144400     IF   BWK-ACTUAL (WS-IX2) > BWK-BUDGET (WS-IX2)
144500*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
144600*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
144700          SET  BWK-EXCEEDED (WS-IX2) TO TRUE
144800          ADD  1 TO WS-BT-EXCEEDED-COUNT
144900     ELSE
145000*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
145100*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
145200          SET  BWK-NOT-EXCEEDED (WS-IX2) TO TRUE.
145300     ADD  BWK-BUDGET    (WS-IX2) TO WS-BT-TOTAL-BUDGET.
145400     ADD  BWK-ACTUAL    (WS-IX2) TO WS-BT-TOTAL-ACTUAL.
145500     ADD  BWK-REMAINING (WS-IX2) TO WS-BT-TOTAL-REMAINING.
145600 1155-EXIT.
145700     EXIT.
145800*
145900 1156-FIND-CAT-FOR-BUDGET.
146000*--------------------------
146100*    SAME LINEAR-SCAN IDIOM AS 0408 - STRAIGHT NAME MATCH, SET THE
146200*    SWITCH AND LET THE CALLING PERFORM VARYING STOP ITSELF.
146300     IF   CAT-NAME (WS-IX) = BWK-CAT (WS-IX2)
146400*    88-LEVEL STATUS SWITCH FLIPPED RATHER THAN A COMPARE REPEATED
146500*    EVERY TIME THE CONDITION IS TESTED FURTHER DOWN.
146600          SET  WS-CAT-FOUND TO TRUE.
146700 1156-EXIT.
146800     EXIT.
146900*
147000 1160-PRINT-BUDGET-CHECK.
147100*-------------------------
147200*    BUD-HDR FIELDS ARE NOT READ FROM ANY FILE - THEY ARE BUILT
147300*    HERE, ON THE FLY, FROM THIS RUN'S OWN FIGURES, SO THE HEADER
147400*    RECORD IS A TRUE SUMMARY OF WHAT THIS RUN ACTUALLY CHECKED
147500*    RATHER THAN CARRIED ACROSS RUNS.
147600     MOVE SPACES             TO BUD-HDR-KEY.
147700     MOVE WS-TODAY-NUM       TO BUD-HDR-RUN-DATE.
147800     MOVE FN-BUD-COUNT       TO BUD-HDR-BUDGET-COUNT.
147900     MOVE WS-BT-TOTAL-BUDGET TO BUD-HDR-TOTAL-BUDGETED.
148000     STRING "BUDGET CHECK" DELIMITED BY SIZE INTO WS-PL-LINE.
148100     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
148200     PERFORM 1165-PRINT-ONE-BUDGET THRU 1165-EXIT
148300             VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > FN-BUD-COUNT.
148400*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
148500*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
148600     MOVE WS-BT-TOTAL-BUDGET    TO WS-ED-AMT1.
148700     MOVE WS-BT-TOTAL-ACTUAL    TO WS-ED-AMT2.
148800     MOVE WS-BT-TOTAL-REMAINING TO WS-ED-AMT3.
148900*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
149000*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
149100     STRING "  TOTALS  BUDGET " WS-ED-AMT1 " ACTUAL " WS-ED-AMT2
149200            " REMAINING " WS-ED-AMT3
149300            DELIMITED BY SIZE INTO WS-PL-LINE.
149400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
149500     MOVE WS-BT-OVERALL-PCT    TO WS-ED-PCT1.
149600     MOVE WS-BT-EXCEEDED-COUNT TO WS-ED-CNT1.
149700     IF   WS-BT-ON-TRACK
149800          MOVE "ON TRACK"    TO WS-BT-STATUS-TEXT
149900     ELSE
150000          MOVE "OVER BUDGET" TO WS-BT-STATUS-TEXT.
150100*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
150200*    THE HEADING ABOVE.
150300     STRING "  OVERALL UTIL PCT " WS-ED-PCT1 " EXCEEDED " WS-ED-CNT1
150400            " " WS-BT-STATUS-TEXT
150500            DELIMITED BY SIZE INTO WS-PL-LINE.
150600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
150700*    FLAG SET ONCE THE CHECK HAS ACTUALLY BEEN WRITTEN TO THE
150800*    REPORT - NOT INSPECTED AGAIN THIS RUN, BUT A FUTURE RESTART-
150900*    FROM-CHECKPOINT VERSION OF THIS PROGRAM WOULD TEST IT BEFORE
151000*    PRINTING THE SECTION TWICE.
151100     SET  BUD-HDR-CHECK-PRINTED TO TRUE.
151200     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
151300 1160-EXIT.
151400     EXIT.
151500*
151600 1165-PRINT-ONE-BUDGET.
151700*-----------------------
151800*    WS-ED-EXC-TEXT CARRIES EITHER "EXCEEDED" OR SPACES SO THE
151900*    DETAIL LINE STAYS ONE FIXED SHAPE WHETHER OR NOT THE CATEGORY
152000*    IS OVER BUDGET - NO SEPARATE EXCEPTION LINE IS PRINTED FOR IT.
152100     MOVE BWK-BUDGET    (WS-IX2) TO WS-ED-AMT1.
152200     MOVE BWK-ACTUAL    (WS-IX2) TO WS-ED-AMT2.
152300     MOVE BWK-REMAINING (WS-IX2) TO WS-ED-AMT3.
152400     MOVE BWK-UTIL-PCT  (WS-IX2) TO WS-ED-PCT1.
152500     IF   BWK-EXCEEDED (WS-IX2)
152600          MOVE "EXCEEDED" TO WS-ED-EXC-TEXT
152700     ELSE
152800          MOVE SPACES     TO WS-ED-EXC-TEXT.
152900*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
153000*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
153100     STRING "  " BWK-CAT (WS-IX2) " " WS-ED-AMT1 " " WS-ED-AMT2
153200            " " WS-ED-AMT3 " " WS-ED-PCT1 " " WS-ED-EXC-TEXT
153300            DELIMITED BY SIZE INTO WS-PL-LINE.
153400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
153500 1165-EXIT.
153600     EXIT.
153700*
153800 1200-SAVINGS-RATE.
153900*-------------------
154000*    REPORT SECTION 10 - SAVINGS RATE.  RE-USES THE 0300 TOTALS
154100*    AGAIN (SEE THE REMARK AT 0800) - NET SAVINGS IS INCOME LESS
154200*    EXPENSE, AND THE RATE IS THAT FIGURE AS A PERCENTAGE OF INCOME,
154300*    GUARDED AGAINST A ZERO-INCOME RUN THE SAME WAY AS 0300.
154400     MOVE WS-FS-TOTAL-INCOME  TO WS-SV-INCOME.
154500     MOVE WS-FS-TOTAL-EXPENSE TO WS-SV-EXPENSE.
154600     COMPUTE WS-SV-NET-SAVINGS = WS-SV-INCOME - WS-SV-EXPENSE.
154700     IF   WS-SV-INCOME > ZERO
154800          COMPUTE WS-SV-RATE-PCT ROUNDED =
154900                  (WS-SV-NET-SAVINGS / WS-SV-INCOME) * 100
155000     ELSE
155100          MOVE ZERO TO WS-SV-RATE-PCT.
155200     PERFORM 1205-SET-SAVINGS-CATEGORY THRU 1205-EXIT.
155300 1200-EXIT.
155400     EXIT.
155500*
155600 1205-SET-SAVINGS-CATEGORY.
155700*---------------------------
155800*    11/08/26 VBC - THRESHOLDS PER THE VALIDATOR'S RATING TABLE.
155900*    A CASCADE OF SINGLE IFS RATHER THAN A NESTED IF/ELSE CHAIN - THE
156000*    FIRST THRESHOLD THE RATE MEETS OR BEATS WINS AND THE PARAGRAPH
156100*    IS LEFT BY A GO TO, SAME HOUSE HABIT AS THE OTHER RATING-TABLE
156200*    PARAGRAPHS IN THIS SYSTEM.  A RATE BELOW ZERO (SPENDING MORE
156300*    THAN WAS EARNED) FALLS THROUGH EVERY TEST AND PICKS UP THE
156400*    "NEGATIVE" WORDING AT THE BOTTOM WITHOUT NEEDING ITS OWN IF.
156500     IF   WS-SV-RATE-PCT >= 50
156600          MOVE "EXCELLENT" TO WS-SV-CATEGORY
156700          GO TO 1205-EXIT.
156800     IF   WS-SV-RATE-PCT >= 30
156900          MOVE "VERY GOOD" TO WS-SV-CATEGORY
157000          GO TO 1205-EXIT.
157100     IF   WS-SV-RATE-PCT >= 20
157200          MOVE "GOOD" TO WS-SV-CATEGORY
157300          GO TO 1205-EXIT.
157400     IF   WS-SV-RATE-PCT >= 10
157500          MOVE "FAIR" TO WS-SV-CATEGORY
157600          GO TO 1205-EXIT.
157700     IF   WS-SV-RATE-PCT >= 0
157800          MOVE "POOR" TO WS-SV-CATEGORY
157900          GO TO 1205-EXIT.
158000     MOVE "NEGATIVE (SPENDING MORE THAN INCOME)" TO WS-SV-CATEGORY.
158100 1205-EXIT.
158200     EXIT.
158300*
158400 1210-PRINT-SAVINGS-RATE.
158500*-------------------------
158600     STRING "SAVINGS RATE" DELIMITED BY SIZE INTO WS-PL-LINE.
158700     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
158800*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
158900*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
159000     MOVE WS-SV-INCOME      TO WS-ED-AMT1.
159100     MOVE WS-SV-EXPENSE     TO WS-ED-AMT2.
159200     MOVE WS-SV-NET-SAVINGS TO WS-ED-AMT3.
159300*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
159400*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
159500     STRING "  INCOME " WS-ED-AMT1 " EXPENSE " WS-ED-AMT2
159600            " NET SAVINGS " WS-ED-AMT3
159700            DELIMITED BY SIZE INTO WS-PL-LINE.
159800     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
159900     MOVE WS-SV-RATE-PCT TO WS-ED-PCT1.
160000*    EDITED FIGURE STRUNG INTO THE PRINT LINE, COLUMNS LINE UP WITH
160100*    THE HEADING ABOVE.
160200     STRING "  RATE " WS-ED-PCT1 " PCT  " WS-SV-CATEGORY
160300            DELIMITED BY SIZE INTO WS-PL-LINE.
160400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
160500     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
160600 1210-EXIT.
160700     EXIT.
160800*
160900 1300-TRANSACTION-REGISTER.
161000*---------------------------
161100*    REPORT SECTION 11 - TRANSACTION REGISTER, THE LAST SECTION OF
161200*    THE REPORT AND THE ONE TRANSACTION-MAINTENANCE FUNCTION THIS
161300*    BATCH RUN DRIVES - EVERY LOADED (NON-DELETED) TRANSACTION, NO
161400*    FILTER, SORTED DATE DESCENDING SO THE MOST RECENT ACTIVITY IS
161500*    AT THE TOP OF THE LISTING.
161600*    11/08/26 VBC - DEFAULT SORT IS DATE DESCENDING PER THE
161700*                   MAINTENANCE RULE, NO FILTER APPLIED HERE.
161800     SET  FN040-LIST-REQD TO TRUE.
161900     MOVE SPACES TO FN040-FILTER-TYPE FN040-FILTER-CAT.
162000     MOVE "DATE" TO FN040-SORT-FIELD.
162100     MOVE "D"    TO FN040-SORT-DIR.
162200     CALL "FN040" USING FN040-LINKAGE, FN-TRANSACTION-TABLE.
162300     PERFORM 1305-PRINT-REGISTER-HEADING THRU 1305-EXIT.
162400     PERFORM 1310-PRINT-ONE-REGISTER-ENTRY THRU 1310-EXIT
162500             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > FN040-LIST-COUNT.
162600     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
162700*    SAME HOUSE HABIT AS CHK-HDR-REGISTER-PRINTED IN THE PAYROLL
162800*    CHECK FILE - A SWITCH ON THE HEADER RECORD RECORDING THAT THE
162900*    REGISTER FOR THIS RUN HAS ACTUALLY GONE TO PRINT.
163000     SET  TR-HDR-REGISTER-PRINTED TO TRUE.
163100 1300-EXIT.
163200     EXIT.
163300*
163400 1305-PRINT-REGISTER-HEADING.
163500*-----------------------------
163600     STRING "TRANSACTION REGISTER" DELIMITED BY SIZE INTO WS-PL-LINE.
163700     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
163800*    ONE WS-PL-LINE BUILT PER CALL TO 0050-WRITE-REPORT-LINE, WHICH
163900*    HANDLES THE ACTUAL WRITE AND LINE-COUNT/PAGE-BREAK BOOKKEEPING.
164000     STRING "  ID        DATE       DESCRIPTION               "
164100            "CATEGORY             AMOUNT  TYPE"
164200            DELIMITED BY SIZE INTO WS-PL-LINE.
164300     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
164400 1305-EXIT.
164500     EXIT.
164600*
164700 1310-PRINT-ONE-REGISTER-ENTRY.
164800*-------------------------------
164900*    TT-NO IS A COMP FIELD AND CANNOT BE USED AS A STRING OPERAND
165000*    DIRECTLY - IT IS EDITED INTO WS-ED-ID (A ZERO-SUPPRESSED DISPLAY
165100*    PICTURE IN WS-PRINT-WORK) FIRST, SAME TREATMENT AS EVERY OTHER
165200*    COMP/COMP-3 FIGURE PRINTED IN THIS REPORT.
165300     MOVE FN040-LIST-IX-TABLE (WS-IX) TO WS-IX2.
165400*    PICTURE IN THE EDIT FIELD CARRIES THE SIGN AND SUPPRESSES
165500*    LEADING ZEROS FOR A TIDIER REPORT COLUMN.
165600     MOVE TT-NO  (WS-IX2) TO WS-ED-ID.
165700     MOVE TT-AMT (WS-IX2) TO WS-ED-AMT1.
165800*    VALUE MOVED THROUGH ITS WS-ED-xxx EDIT FIELD FIRST SO A
165900*    NEGATIVE AMOUNT PRINTS WITH A SIGN RATHER THAN AS AN ABSOLUTE.
166000     STRING "  " WS-ED-ID "  " TT-DATE (WS-IX2) "  "
166100            TT-DESC (WS-IX2) "  " TT-CAT (WS-IX2) " " WS-ED-AMT1
166200            "  " TT-TYPE (WS-IX2)
166300            DELIMITED BY SIZE INTO WS-PL-LINE.
166400     PERFORM 0050-WRITE-REPORT-LINE THRU 0050-EXIT.
166500 1310-EXIT.
166600     EXIT.
166700*
166800 9000-TERMINATE.
166900*----------------
167000*    END OF RUN - CLOSE ALL THREE FILES (TWO INPUT, ONE REPORT
167100*    OUTPUT) AND FALL THROUGH TO THE STOP RUN BACK AT 0100.
167200     CLOSE FN-TRANSACTION-FILE FN-BUDGET-FILE FN-REPORT-FILE.
167300 9000-EXIT.
167400     EXIT.
167500*
