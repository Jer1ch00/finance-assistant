000100******************************************************************
000200*                                                                *
000300*                 TRANSACTION MAINTENANCE MODULE                 *
000400*            LIST / FIND / UPDATE / DELETE ONE ENTRY             *
000500*             IN THE IN-MEMORY TRANSACTION TABLE                 *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.             FN040.
001300 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500 DATE-WRITTEN.           14/03/1984.
001600 DATE-COMPILED.
001700 SECURITY.               COPYRIGHT (C) 1984-2026 & LATER, VINCENT BRYAN COEN.
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900*                        SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.            A SINGLE-ENTRY-POINT UTILITY OVER THE
002200*                        CALLER'S IN-MEMORY TRANSACTION TABLE,
002300*                        ON THE LINES OF THE OLD MAPS09 GENERAL
002400*                        TABLE-HANDLING ROUTINE - FUNCTION CODE
002500*                        IN FN040-FUNCTION SELECTS LIST, FIND,
002600*                        UPDATE OR DELETE.  THE LIST FUNCTION IS
002700*                        WHAT DRIVES THE TRANSACTION REGISTER
002800*                        SECTION OF THE ANALYTICS REPORT; FIND,
002900*                        UPDATE AND DELETE ARE CARRIED FORWARD
003000*                        READY FOR THE ON-LINE AMENDMENT DIALOGUE
003100*                        THAT OPERATIONS HAVE ASKED FOR BUT WHICH
003200*                        IS NOT YET BUILT.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600* CHANGES:
003700* 14/03/84 VBC - CREATED AS MAPS09, A GENERAL PURPOSE IN-MEMORY
003800*                TABLE SEARCH/MAINTAIN ROUTINE FOR THE PAYROLL
003900*                DEDUCTIONS TABLE.
004000* 02/07/89 VBC - ADDED THE BUBBLE-SORT LISTING ENTRY POINT SO
004100*                REPORT PROGRAMS COULD ASK FOR A SORTED LIST
004200*                WITHOUT BUILDING THEIR OWN SORT LOGIC.
004300* 19/09/98 VBC - YEAR 2000 REVIEW - NO CENTURY WINDOWING IN THIS
004400*                MODULE, NO CHANGE REQUIRED, LOGGED PER THE AUDIT.
004500* 11/05/05 VBC - RE-CAST ENTRY POINTS AS A SINGLE FUNCTION-CODE
004600*                LINKAGE TO MATCH THE REST OF THE MAPS SUITE.
004700* 29/01/09 RWC - MIGRATION TO GNU COBOL, NO SOURCE CHANGE NEEDED.
004800* 14/10/25 VBC - TAKEN FROM MAPS09 TO SEED THE FINANCE BATCH'S
004900*                OWN TRANSACTION MAINTENANCE ROUTINE, RENAMED
005000*                FN040, RE-POINTED AT THE FN-TRANSACTION-TABLE.
005100* 11/08/26 VBC - ADDED THE TYPE/CATEGORY FILTER AND THE THREE
005200*                WAY SORT (DATE, AMOUNT, CATEGORY) FOR THE
005300*                TRANSACTION REGISTER SECTION OF FN010.
005400* 11/08/26 VBC - ADDED THE PARTIAL-FIELD MERGE RULE ON UPDATE -
005500*                ONLY FIELDS SUPPLIED BY THE CALLER OVERWRITE
005600*                THE STORED ENTRY.
005700*
005800*************************************************************************
005900* COPYRIGHT NOTICE.
006000* ****************
006100* THIS PROGRAM IS PART OF THE FINANCE TRANSACTION ANALYTICS BATCH AND
006200* IS COPYRIGHT (C) VINCENT B COEN, 1984-2026 AND LATER.  DISTRIBUTED
006300* UNDER THE GNU GENERAL PUBLIC LICENSE, SEE THE FILE COPYING.
006400*************************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*===============================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT            SECTION.
007400 FILE-CONTROL.
007500*
007600 DATA                    DIVISION.
007700*===============================
007800*
007900 FILE SECTION.
008000*
008100 WORKING-STORAGE SECTION.
008200*-------------------------------
008300 77  PROG-NAME               PIC X(15)   VALUE "FN040 (1.0.00)".
008400*
008500 01  WS-WORK-FIELDS.
008600     03  WS-IX                PIC 9(7)    COMP.
008700     03  WS-FOUND-IX          PIC 9(7)    COMP  VALUE ZERO.
008800     03  WS-A-IX              PIC 9(7)    COMP.
008900     03  WS-B-IX              PIC 9(7)    COMP.
009000     03  WS-SWAP-ENTRY        PIC 9(7)    COMP.
009100     03  WS-SWAP-NEEDED-SW    PIC X       VALUE "N".
009200         88  WS-SWAP-NEEDED          VALUE "Y".
009300     03  WS-SORT-AGAIN-SW     PIC X       VALUE "Y".
009400         88  WS-SORT-NOT-DONE        VALUE "Y".
009500         88  WS-SORT-IS-DONE         VALUE "N".
009600     03  WS-DEBUG-SW          PIC X       VALUE "N".
009700     03  FILLER               PIC X(5).
009800*
009900 01  WS-FILTER-SWITCHES.
010000     03  WS-TYPE-FILTER-ON    PIC X       VALUE "N".
010100         88  WS-TYPE-FILTER-ACTIVE   VALUE "Y".
010200     03  WS-CAT-FILTER-ON     PIC X       VALUE "N".
010300         88  WS-CAT-FILTER-ACTIVE    VALUE "Y".
010400 01  WS-FILTER-SWITCHES-X REDEFINES WS-FILTER-SWITCHES
010500                              PIC X(2).
010600*
010700 01  WS-WORK-AMOUNTS.
010800     03  WS-AMT-A             PIC 9(7)V99.
010900     03  WS-AMT-B             PIC 9(7)V99.
011000 01  WS-WORK-AMOUNTS-X REDEFINES WS-WORK-AMOUNTS
011100                              PIC X(18).
011200*
011300 01  WS-TRACE-KEY.
011400     03  WS-TRACE-KEY-D       PIC 9(9).
011500 01  WS-TRACE-KEY-X REDEFINES WS-TRACE-KEY
011600                              PIC X(9).
011700*
011800 LINKAGE                 SECTION.
011900*===============================
012000*
012100 COPY "fncall.cob".
012200*
012300 COPY "fntab.cob".
012400*
012500 PROCEDURE DIVISION      USING FN040-LINKAGE, FN-TRANSACTION-TABLE.
012600*==========================================================================
012700*
012800 0100-MAIN-LOGIC.
012900*---------------
013000     SET  FN040-REC-NOT-FOUND TO TRUE.
013100     MOVE ZERO TO FN040-LIST-COUNT.
013200     MOVE ZERO TO WS-FOUND-IX.
013300*
013400     IF   FN040-LIST-REQD
013500          PERFORM 0200-LIST-TRANSACTIONS THRU 0200-EXIT
013600          GO TO 0100-EXIT.
013700     IF   FN040-FIND-REQD
013800          PERFORM 0300-FIND-TRANSACTION   THRU 0300-EXIT
013900          GO TO 0100-EXIT.
014000     IF   FN040-UPDATE-REQD
014100          PERFORM 0400-UPDATE-TRANSACTION THRU 0400-EXIT
014200          GO TO 0100-EXIT.
014300     IF   FN040-DELETE-REQD
014400          PERFORM 0450-DELETE-TRANSACTION THRU 0450-EXIT.
014500 0100-EXIT.
014600     EXIT.
014700*
014800 0200-LIST-TRANSACTIONS.
014900*-----------------------
015000*    11/08/26 VBC - BUILDS FN040-LIST-IX-TABLE OF ALL ENTRIES
015100*                   PASSING THE TYPE/CATEGORY FILTER, IN TABLE
015200*                   ORDER, THEN SORTS IT PER 0250-BUBBLE-SORT.
015300     SET  WS-TYPE-FILTER-ACTIVE TO FALSE.
015400     SET  WS-CAT-FILTER-ACTIVE  TO FALSE.
015500     IF   FN040-FILTER-TYPE NOT = SPACES
015600          SET  WS-TYPE-FILTER-ACTIVE TO TRUE.
015700     IF   FN040-FILTER-CAT NOT = SPACES
015800          SET  WS-CAT-FILTER-ACTIVE TO TRUE.
015900*
016000     PERFORM 0210-LIST-ONE-ENTRY THRU 0210-EXIT
016100             VARYING WS-IX FROM 1 BY 1
016200             UNTIL WS-IX > FN-TR-COUNT.
016300*
016400     IF   FN040-LIST-COUNT > 1
016500          PERFORM 0250-BUBBLE-SORT THRU 0250-EXIT.
016600     IF   FN040-LIST-COUNT > ZERO
016700          SET  FN040-REC-FOUND TO TRUE.
016800 0200-EXIT.
016900     EXIT.
017000*
017100 0210-LIST-ONE-ENTRY.
017200*--------------------
017300     IF   TT-IS-DELETED (WS-IX)
017400          GO TO 0210-EXIT.
017500     IF   WS-TYPE-FILTER-ACTIVE
017600          AND TT-TYPE (WS-IX) NOT = FN040-FILTER-TYPE
017700          GO TO 0210-EXIT.
017800     IF   WS-CAT-FILTER-ACTIVE
017900          AND TT-CAT (WS-IX) NOT = FN040-FILTER-CAT
018000          GO TO 0210-EXIT.
018100     ADD  1 TO FN040-LIST-COUNT.
018200     MOVE WS-IX TO FN040-LIST-IX-TABLE (FN040-LIST-COUNT).
018300 0210-EXIT.
018400     EXIT.
018500*
018600 0250-BUBBLE-SORT.
018700*----------------
018800*    02/07/89 VBC - CLASSIC EXCHANGE SORT OVER THE INDEX TABLE,
018900*                   ADEQUATE FOR THE SMALL LISTS THIS MODULE IS
019000*                   ASKED FOR.  DIRECTION AND FIELD TAKEN FROM
019100*                   FN040-SORT-DIR / FN040-SORT-FIELD.
019200     SET  WS-SORT-NOT-DONE TO TRUE.
019300     PERFORM 0260-SORT-PASS THRU 0260-EXIT
019400             UNTIL WS-SORT-IS-DONE.
019500 0250-EXIT.
019600     EXIT.
019700*
019800 0260-SORT-PASS.
019900*--------------
020000     SET  WS-SORT-IS-DONE TO TRUE.
020100     PERFORM 0265-SORT-COMPARE-SWAP THRU 0265-EXIT
020200             VARYING WS-A-IX FROM 1 BY 1
020300             UNTIL WS-A-IX > FN040-LIST-COUNT - 1.
020400 0260-EXIT.
020500     EXIT.
020600*
020700 0265-SORT-COMPARE-SWAP.
020800*----------------------
020900     MOVE WS-A-IX TO WS-B-IX.
021000     ADD  1 TO WS-B-IX.
021100     PERFORM 0270-COMPARE-ENTRIES THRU 0270-EXIT.
021200     IF   WS-SWAP-NEEDED
021300          MOVE FN040-LIST-IX-TABLE (WS-A-IX) TO WS-SWAP-ENTRY
021400          MOVE FN040-LIST-IX-TABLE (WS-B-IX)
021500            TO FN040-LIST-IX-TABLE (WS-A-IX)
021600          MOVE WS-SWAP-ENTRY
021700            TO FN040-LIST-IX-TABLE (WS-B-IX)
021800          SET  WS-SORT-NOT-DONE TO TRUE.
021900 0265-EXIT.
022000     EXIT.
022100*
022200 0270-COMPARE-ENTRIES.
022300*--------------------
022400*    ENTRY A IS AT FN040-LIST-IX-TABLE(WS-A-IX), ENTRY B AT (WS-B-IX).
022500*    A SWAP IS NEEDED WHEN A SHOULD FOLLOW B IN THE CHOSEN ORDER.
022600     SET  WS-SWAP-NEEDED TO FALSE.
022700     IF   FN040-SORT-FIELD = "AMT "
022800          MOVE TT-AMT (FN040-LIST-IX-TABLE (WS-A-IX)) TO WS-AMT-A
022900          MOVE TT-AMT (FN040-LIST-IX-TABLE (WS-B-IX)) TO WS-AMT-B
023000          IF   (FN040-SORT-DIR = "A" AND WS-AMT-A > WS-AMT-B) OR
023100               (FN040-SORT-DIR = "D" AND WS-AMT-A < WS-AMT-B)
023200               SET  WS-SWAP-NEEDED TO TRUE
023300          END-IF
023400          GO TO 0270-EXIT.
023500     IF   FN040-SORT-FIELD = "CAT "
023600          IF   (FN040-SORT-DIR = "A" AND
023700                TT-CAT (FN040-LIST-IX-TABLE (WS-A-IX)) >
023750                TT-CAT (FN040-LIST-IX-TABLE (WS-B-IX))) OR
023800               (FN040-SORT-DIR = "D" AND
023850                TT-CAT (FN040-LIST-IX-TABLE (WS-A-IX)) <
023900                TT-CAT (FN040-LIST-IX-TABLE (WS-B-IX)))
024000               SET  WS-SWAP-NEEDED TO TRUE
024100          END-IF
024200          GO TO 0270-EXIT.
024300     IF   (FN040-SORT-DIR = "A" AND
024400           TT-DATE (FN040-LIST-IX-TABLE (WS-A-IX)) >
024450           TT-DATE (FN040-LIST-IX-TABLE (WS-B-IX))) OR
024500          (FN040-SORT-DIR = "D" AND
024550          TT-DATE (FN040-LIST-IX-TABLE (WS-A-IX)) <
024600           TT-DATE (FN040-LIST-IX-TABLE (WS-B-IX)))
024700          SET  WS-SWAP-NEEDED TO TRUE.
024800 0270-EXIT.
024900     EXIT.
025000*
025100 0300-FIND-TRANSACTION.
025200*----------------------
025300     SET  FN040-REC-NOT-FOUND TO TRUE.
025400     MOVE ZERO TO WS-FOUND-IX.
025500     PERFORM 0310-FIND-ONE-ENTRY THRU 0310-EXIT
025600             VARYING WS-IX FROM 1 BY 1
025700             UNTIL WS-IX > FN-TR-COUNT OR FN040-REC-FOUND.
025800     IF   WS-DEBUG-SW = "Y"
025900          MOVE FN040-KEY-NO TO WS-TRACE-KEY-D
026000          DISPLAY "FN040 FIND KEY - " WS-TRACE-KEY-X
026100                  " FOUND-IX " WS-FOUND-IX.
026200 0300-EXIT.
026300     EXIT.
026400*
026500 0310-FIND-ONE-ENTRY.
026600*--------------------
026700     IF   NOT TT-IS-DELETED (WS-IX)
026800          AND TT-NO (WS-IX) = FN040-KEY-NO
026900          MOVE WS-IX TO WS-FOUND-IX
027000          SET  FN040-REC-FOUND TO TRUE.
027100 0310-EXIT.
027200     EXIT.
027300*
027400 0400-UPDATE-TRANSACTION.
027500*------------------------
027600*    11/08/26 VBC - ONLY A FIELD THE CALLER ACTUALLY SUPPLIED
027700*                   (NON-BLANK, OR NON-ZERO FOR THE AMOUNT)
027800*                   OVERWRITES THE STORED ENTRY - THIS LETS A
027900*                   CALLER CHANGE ONE FIELD WITHOUT RE-KEYING
028000*                   THE WHOLE TRANSACTION.
028100     PERFORM 0300-FIND-TRANSACTION THRU 0300-EXIT.
028200     IF   FN040-REC-NOT-FOUND
028300          GO TO 0400-EXIT.
028400*
028500     IF   FN040-UPD-DATE NOT = SPACES
028600          MOVE FN040-UPD-DATE TO TT-DATE (WS-FOUND-IX).
028700     IF   FN040-UPD-DESC NOT = SPACES
028800          MOVE FN040-UPD-DESC TO TT-DESC (WS-FOUND-IX).
028900     IF   FN040-UPD-CAT  NOT = SPACES
029000          MOVE FN040-UPD-CAT  TO TT-CAT  (WS-FOUND-IX).
029100     IF   FN040-UPD-AMT > ZERO
029200          MOVE FN040-UPD-AMT  TO TT-AMT  (WS-FOUND-IX).
029300     IF   FN040-UPD-TYPE = "INCOME " OR FN040-UPD-TYPE = "EXPENSE"
029400          MOVE FN040-UPD-TYPE TO TT-TYPE (WS-FOUND-IX).
029500 0400-EXIT.
029600     EXIT.
029700*
029800 0450-DELETE-TRANSACTION.
029900*------------------------
030000     PERFORM 0300-FIND-TRANSACTION THRU 0300-EXIT.
030100     IF   FN040-REC-FOUND
030200          SET  TT-IS-DELETED (WS-FOUND-IX) TO TRUE.
030300 0450-EXIT.
030400     EXIT.
030500*
030600 9999-END-RUN.
030700     GOBACK.
