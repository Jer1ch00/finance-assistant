000100******************************************************************
000200*                                                                *
000300*                TRANSACTION DATE VALIDATION                     *
000400*                  AND DEFAULTING ROUTINE                        *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.             FN004.
001200 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001300 INSTALLATION.           APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.           31/10/1982.
001500 DATE-COMPILED.
001600 SECURITY.               COPYRIGHT (C) 1982-2026 & LATER, VINCENT BRYAN COEN.
001700*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*                        SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.            VALIDATES A CCYY-MM-DD DATE STRING AND
002100*                        DEFAULTS IT TO THE PROCESSING DATE WHEN
002200*                        BLANK.  ORIGINALLY WRITTEN AS THE PAYROLL
002300*                        DD/MM/CCYY CONVERTER (MAPS04), RE-WORKED
002400*                        FOR THE NEW FINANCE BATCH'S ISO DATE
002500*                        FORMAT AND WITHOUT THE INTRINSIC FUNCTIONS
002600*                        THIS SHOP NO LONGER ALLOWS IN NEW CODE.
002700*
002800*    CALLED MODULES.     NONE.
002900*
003000* CHANGES:
003100* 31/10/82 VBC - CREATED AS PART OF THE DATE CONVERSION SUITE
003200*                (MAPS04) FOR DD/MM/CCYY PAYROLL DATES.
003300* 12/06/87 VBC - ADDED LEAP YEAR TABLE, PRIOR LOGIC ASSUMED
003400*                FEBRUARY ALWAYS 28 DAYS - WRONG EVERY 4TH YEAR.
003500* 04/02/91 VBC - SPEEDED UP CENTURY TEST, DIVIDE REMAINDER NOW
003600*                USED IN PLACE OF THE OLD MOD TABLE LOOKUP.
003700* 19/09/98 VBC - YEAR 2000 REVIEW - CCYY ALREADY CARRIED AS 4
003800*                DIGITS THROUGHOUT, NO WINDOWING USED HERE, NO
003900*                CHANGE NEEDED BUT LOGGED PER THE Y2K AUDIT.
004000* 08/03/02 VBC - TIDIED PARAGRAPH NAMES DURING THE GENERAL
004100*                COBOL-85 CLEAN UP ROUND.
004200* 29/01/09 RWC - MIGRATION TO GNU COBOL, NO SOURCE CHANGE NEEDED.
004300* 17/11/16 VBC - RENUMBERED AS MAPS04 AFTER THE COPYBOOK SPLIT.
004400* 14/10/25 VBC - TAKEN FROM MAPS04 TO SEED THE FINANCE BATCH'S
004500*                OWN DATE ROUTINE, RENAMED FN004.
004600* 11/08/26 VBC - REWRITTEN FOR CCYY-MM-DD (WAS DD/MM/CCYY), ALL
004700*                INTRINSIC FUNCTION CALLS REPLACED BY A HAND
004800*                CODED LEAP-YEAR TEST AND DAYS-IN-MONTH TABLE -
004900*                RULING HERE IS NO FUNCTIONS IN NEW/REWORKED CODE.
005000* 11/08/26 VBC - ADDED THE BLANK-DATE-DEFAULTS-TO-PROCESSING-DATE
005100*                RULE FOR THE LOADER, PER THE SHOP'S OWN STANDARD.
005200*
005300*************************************************************************
005400* COPYRIGHT NOTICE.
005500* ****************
005600* THIS PROGRAM IS PART OF THE FINANCE TRANSACTION ANALYTICS BATCH AND
005700* IS COPYRIGHT (C) VINCENT B COEN, 1982-2026 AND LATER.  DISTRIBUTED
005800* UNDER THE GNU GENERAL PUBLIC LICENSE, SEE THE FILE COPYING.
005900*************************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*===============================
006300*
006400 CONFIGURATION           SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT            SECTION.
006900 FILE-CONTROL.
007000*
007100 DATA                    DIVISION.
007200*===============================
007300*
007400 FILE SECTION.
007500*
007600 WORKING-STORAGE SECTION.
007700*-------------------------------
007800 77  PROG-NAME               PIC X(15)   VALUE "FN004 (1.0.00)".
007900*
008000 01  WS-DATE-FIELDS.
008100     03  WS-EDIT-SW           PIC X       VALUE "Y".
008200         88  WS-DATE-OK              VALUE "Y".
008300         88  WS-DATE-BAD             VALUE "N".
008400     03  WS-CCYY              PIC 9(4)    COMP.
008500     03  WS-MM                PIC 99      COMP.
008600     03  WS-DD                PIC 99      COMP.
008700     03  WS-CCYY-REM-4        PIC 9(4)    COMP.
008800     03  WS-CCYY-REM-100      PIC 9(4)    COMP.
008900     03  WS-CCYY-REM-400      PIC 9(4)    COMP.
009000     03  WS-LEAP-SW           PIC X       VALUE "N".
009100         88  WS-LEAP-YEAR            VALUE "Y".
009200     03  WS-MAX-DAYS          PIC 99      COMP.
009300*    WS-DEBUG-SW - SET TO "Y" TO TRACE DATES, SEE 0300-EXIT.
009400     03  WS-DEBUG-SW          PIC X       VALUE "N".
009500     03  FILLER               PIC X(5).
009600*
009700 01  WS-WORK-DATE.
009800     03  WS-WORK-DATE-TXT     PIC X(10)   VALUE SPACES.
009900 01  WS-WORK-DATE-BRK REDEFINES WS-WORK-DATE.
010000     03  WS-W-CCYY            PIC X(4).
010100     03  FILLER               PIC X.
010200     03  WS-W-MM              PIC X(2).
010300     03  FILLER               PIC X.
010400     03  WS-W-DD              PIC X(2).
010500*
010600 01  WS-TRACE-FIELDS.
010700     03  WS-TRACE-CCYY        PIC 9(4).
010800     03  WS-TRACE-MM          PIC 99.
010900     03  WS-TRACE-DD          PIC 99.
011000 01  WS-TRACE-FIELDS-N REDEFINES WS-TRACE-FIELDS
011100                              PIC 9(8).
011200*
011300*    DAYS-IN-MONTH TABLE, JAN THRU DEC - FEBRUARY ADJUSTED AT
011400*    RUN TIME WHEN THE YEAR IS A LEAP YEAR, SEE 0300-CHECK-RANGE.
011500 01  WS-DAYS-IN-MONTH-TABLE.
011600     03  FILLER               PIC 9(2)    VALUE 31.
011700     03  FILLER               PIC 9(2)    VALUE 28.
011800     03  FILLER               PIC 9(2)    VALUE 31.
011900     03  FILLER               PIC 9(2)    VALUE 30.
012000     03  FILLER               PIC 9(2)    VALUE 31.
012100     03  FILLER               PIC 9(2)    VALUE 30.
012200     03  FILLER               PIC 9(2)    VALUE 31.
012300     03  FILLER               PIC 9(2)    VALUE 31.
012400     03  FILLER               PIC 9(2)    VALUE 30.
012500     03  FILLER               PIC 9(2)    VALUE 31.
012600     03  FILLER               PIC 9(2)    VALUE 30.
012700     03  FILLER               PIC 9(2)    VALUE 31.
012800 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
012900     03  WS-DIM-ENTRY         PIC 9(2)    COMP  OCCURS 12.
013000*
013100 LINKAGE                 SECTION.
013200*===============================
013300*
013400 COPY "fncall.cob".
013500*
013600 PROCEDURE DIVISION      USING FN004-LINKAGE.
013700*===============================================
013800*
013900 0100-MAIN-LOGIC.
014000*---------------
014100     SET  FN004-DATE-VALID     TO TRUE.
014200     IF   FN004-DATE = SPACES OR LOW-VALUES
014300          MOVE FN004-TODAY TO FN004-DATE
014400          GO TO 0100-EXIT.
014500*
014600     PERFORM 0200-CHECK-FORMAT THRU 0200-EXIT.
014700     IF   WS-DATE-BAD
014800          SET  FN004-DATE-INVALID TO TRUE
014900          GO TO 0100-EXIT.
015000*
015100     PERFORM 0300-CHECK-RANGE  THRU 0300-EXIT.
015200     IF   WS-DATE-BAD
015300          SET  FN004-DATE-INVALID TO TRUE.
015400 0100-EXIT.
015500     EXIT.
015600*
015700 0200-CHECK-FORMAT.
015800*------------------
015900*    11/08/26 VBC - CCYY-MM-DD LAYOUT, DASHES FIXED AT 5 AND 8.
016000     SET  WS-DATE-OK  TO TRUE.
016100     MOVE FN004-DATE TO WS-WORK-DATE-TXT.
016200     IF   FN004-DATE (5:1) NOT = "-" OR
016300          FN004-DATE (8:1) NOT = "-"
016400          SET  WS-DATE-BAD TO TRUE
016500          GO TO 0200-EXIT.
016600     IF   WS-W-CCYY IS NOT NUMERIC OR
016700          WS-W-MM   IS NOT NUMERIC OR
016800          WS-W-DD   IS NOT NUMERIC
016900          SET  WS-DATE-BAD TO TRUE
017000          GO TO 0200-EXIT.
017100     MOVE WS-W-CCYY TO WS-CCYY.
017200     MOVE WS-W-MM   TO WS-MM.
017300     MOVE WS-W-DD   TO WS-DD.
017400 0200-EXIT.
017500     EXIT.
017600*
017700 0300-CHECK-RANGE.
017800*------------------
017900*    12/06/87 VBC - LEAP YEAR RULE: DIVISIBLE BY 4, NOT BY 100
018000*                   UNLESS ALSO BY 400.
018100     SET  WS-DATE-OK  TO TRUE.
018200     IF   WS-MM < 1 OR WS-MM > 12
018300          SET  WS-DATE-BAD TO TRUE
018400          GO TO 0300-EXIT.
018500     IF   WS-DD < 1
018600          SET  WS-DATE-BAD TO TRUE
018700          GO TO 0300-EXIT.
018800*
018900     DIVIDE WS-CCYY BY    4 GIVING WS-CCYY-REM-4   REMAINDER WS-CCYY-REM-4.
019000     DIVIDE WS-CCYY BY  100 GIVING WS-CCYY-REM-100 REMAINDER WS-CCYY-REM-100.
019100     DIVIDE WS-CCYY BY  400 GIVING WS-CCYY-REM-400 REMAINDER WS-CCYY-REM-400.
019200     SET  WS-LEAP-YEAR TO FALSE.
019300     IF   WS-CCYY-REM-4 = ZERO AND
019400        ( WS-CCYY-REM-100 NOT = ZERO OR WS-CCYY-REM-400 = ZERO )
019500          SET  WS-LEAP-YEAR TO TRUE.
019600*
019700     MOVE WS-DIM-ENTRY (WS-MM) TO WS-MAX-DAYS.
019800     IF   WS-MM = 2 AND WS-LEAP-YEAR
019900          ADD  1 TO WS-MAX-DAYS.
020000     IF   WS-DD > WS-MAX-DAYS
020100          SET  WS-DATE-BAD TO TRUE.
020200*
020300     IF   WS-DEBUG-SW = "Y"
020400          MOVE WS-CCYY TO WS-TRACE-CCYY
020500          MOVE WS-MM   TO WS-TRACE-MM
020600          MOVE WS-DD   TO WS-TRACE-DD
020700          DISPLAY "FN004 TRACE - " WS-TRACE-FIELDS-N.
020800 0300-EXIT.
020900     EXIT.
021000*
021100 9999-END-RUN.
021200     GOBACK.
