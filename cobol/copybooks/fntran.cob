000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TRANSACTION        *
000400*           FILE                           *
000500*     USES TR-NO AS KEY (ASSIGNED AT LOAD)  *
000600*******************************************
000700*  FILE SIZE 64 BYTES (DETAIL), 64 BYTES (HEADER).
000800*
000900* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
001000* 11/08/26 VBC - TR-DATE KEPT AS X(10) ISO TEXT TO MATCH THE
001100*                LOADER'S INPUT FORMAT, TR-DATE-BRK REDEFINE
001200*                ADDED FOR EDITS/DAY-OF-MONTH TESTS.
001300* 11/08/26 VBC - ADDED ADMIN FIELDS AND TR-HDR RECORD, SAME
001400*                TREATMENT GIVEN TO FNBUD - SEE THE REMARKS THERE.
001500*
001600 01  FN-TRANSACTION-RECORD.
001700*    TR-NO ASSIGNED SEQUENTIALLY AT LOAD, 1,2,3...
001800     03  TR-NO                 PIC 9(9)    COMP.
001900*    TR-DATE IS CCYY-MM-DD, ISO, ZERO PADDED.
002000     03  TR-DATE               PIC X(10).
002100     03  TR-DATE-BRK REDEFINES TR-DATE.
002200         05  TR-DATE-CCYY      PIC X(4).
002300         05  FILLER            PIC X.
002400         05  TR-DATE-MM        PIC X(2).
002500         05  FILLER            PIC X.
002600         05  TR-DATE-DD        PIC X(2).
002700*    TR-DESC IS FREE TEXT DESCRIPTION.
002800     03  TR-DESC               PIC X(30).
002900*    TR-CAT IS CATEGORY, EG FOOD, RENT, SALARY.
003000     03  TR-CAT                PIC X(20).
003100*    TR-AMT IS ALWAYS POSITIVE, 2 DECIMAL PLACES.
003200     03  TR-AMT                PIC 9(7)V99.
003300*    TR-TYPE IS INCOME OR EXPENSE, STORED UPPER CASE.
003400     03  TR-TYPE               PIC X(7).
003500*    TR-REJECTED-SW SET Y ON THE REJECT PATH, NOT WRITTEN TO FILE.
003600     03  TR-REJECTED-SW        PIC X       VALUE "N".
003700         88  TR-WAS-REJECTED           VALUE "Y".
003800         88  TR-WAS-LOADED             VALUE "N".
003900*    TR-SOURCE-CD IDENTIFIES WHERE THE ROW CAME FROM - THIS RUN
004000*    ONLY EVER LOADS FROM THE BATCH CSV, SO THE VALUE IS FIXED,
004100*    BUT THE FIELD IS HERE FOR THE DAY AN ON-LINE ENTRY SCREEN OR
004200*    A BANK FEED IMPORT ADDS A SECOND SOURCE.
004300     03  TR-SOURCE-CD          PIC X(4)    VALUE "BATC".
004400*    TR-LAST-MAINT-DATE IS STAMPED AT LOAD TIME, CCYYMMDD.
004500     03  TR-LAST-MAINT-DATE    PIC 9(8)    COMP.
004600*    TR-RECORD-STATUS-SW - L=LOADED, D=DELETED.  DELETION IS
004700*    TRACKED AGAINST THE IN-MEMORY TABLE ENTRY (TT-DELETED-SW) NOT
004800*    THIS COPYBOOK TODAY, SO D IS NEVER SET BY THIS PROGRAM - THE
004900*    88 IS HERE FOR THE TRANSACTION MASTER FILE THIS RECORD WOULD
005000*    BECOME THE LAYOUT OF.
005100     03  TR-RECORD-STATUS-SW   PIC X       VALUE "L".
005200         88  TR-STATUS-LOADED          VALUE "L".
005300         88  TR-STATUS-DELETED         VALUE "D".
005400     03  FILLER                PIC X(20).
005500*
005600 01  FN-TRANSACTION-HDR-RECORD.
005700*    HEADER/CONTROL RECORD FOR THE TRANSACTION FILE.  NOT READ BY
005800*    FN010 TODAY - BUILT FRESH EACH RUN FROM THE LOAD COUNTERS AND
005900*    CARRIED AS THE RUN-CONTROL RECORD A TRANSACTION MASTER FILE
006000*    WOULD NEED ALONGSIDE THE DETAIL RECORDS, SAME PAIRING AS THE
006100*    PAYROLL CHECK FILE'S CHK-HDR RECORD.
006200     03  TR-HDR-NO                  PIC 9(9)    COMP  VALUE ZERO.
006300     03  TR-HDR-RUN-DATE            PIC 9(8)    COMP.
006400     03  TR-HDR-TRAN-COUNT          PIC 9(6)    COMP.
006500     03  TR-HDR-REJECT-COUNT        PIC 9(6)    COMP.
006600     03  TR-HDR-REGISTER-PRINTED-SW PIC X       VALUE "N".
006700         88  TR-HDR-REGISTER-PRINTED    VALUE "Y".
006800     03  FILLER                     PIC X(30).
006900*
