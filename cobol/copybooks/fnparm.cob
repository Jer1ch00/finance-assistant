000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR RUN PARAMETERS       *
000400*    AND LOAD-SUMMARY COUNTERS               *
000500*                                          *
000600*******************************************
000700* SHORT OF A RUN-PARAMETER CARD THIS SHOP DEFAULTS EVERY ANALYTIC
000800* TO THE PROCESSING DATE / CURRENT MONTH AS THIS SHOP'S STANDARD
000900* DEFAULTING RULE REQUIRES - SEE THE REMARKS ON EACH 0NNN-
001000* PARAGRAPH IN FN010 FOR WHICH DEFAULT APPLIES WHERE.
001100*
001200* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
001300*
001400 01  FN-RUN-PARAMETERS.
001450*    FN-RUN-DATE IS CCYY-MM-DD, TODAY, FROM FN004.
001500     03  FN-RUN-DATE           PIC X(10).
001600     03  FN-RUN-DATE-BRK REDEFINES FN-RUN-DATE.
001700         05  FN-RUN-CCYY       PIC X(4).
001800         05  FILLER            PIC X.
001900         05  FN-RUN-MM         PIC X(2).
002000         05  FILLER            PIC X.
002100         05  FN-RUN-DD         PIC X(2).
002200     03  FN-TOP-N              PIC 9(3)   COMP  VALUE 5.
002250*    FN-DAILY-DATE DEFAULTS TO FN-RUN-DATE.
002300     03  FN-DAILY-DATE         PIC X(10).
002350*    FN-RANGE-START-DATE DEFAULTS TO 1ST OF CURRENT MONTH.
002400     03  FN-RANGE-START-DATE   PIC X(10).
002450*    FN-RANGE-END-DATE DEFAULTS TO FN-RUN-DATE.
002500     03  FN-RANGE-END-DATE     PIC X(10).
002550*    FN-MONTH-CCYY/MM DEFAULT TO THE CURRENT YEAR AND MONTH.
002600     03  FN-MONTH-CCYY         PIC X(4).
002700     03  FN-MONTH-MM           PIC X(2).
002750*    FN-TREND-CAT - SPACES MEANS ALL CATEGORIES.
002800     03  FN-TREND-CAT          PIC X(20).
002850     03  FILLER                PIC X(9).
002900*
003000 01  FN-LOAD-SUMMARY.
003100     03  FN-RECS-READ          PIC 9(7)   COMP  VALUE ZERO.
003200     03  FN-RECS-LOADED        PIC 9(7)   COMP  VALUE ZERO.
003300     03  FN-RECS-REJECTED      PIC 9(7)   COMP  VALUE ZERO.
003350     03  FILLER                PIC X(6).
003400*
