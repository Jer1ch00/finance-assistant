000100* FILE-CONTROL FRAGMENT FOR THE TRANSACTION INPUT FILE.
000200*
000300* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000400*
000500     SELECT  FN-TRANSACTION-FILE
000600             ASSIGN          TRANSACTIONS
000700             ORGANIZATION    LINE SEQUENTIAL
000800             FILE STATUS     FN-TRAN-STATUS.
000900*
