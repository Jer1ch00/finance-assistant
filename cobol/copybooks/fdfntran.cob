000100* FD FOR THE TRANSACTION INPUT FILE - COMMA DELIMITED, HEADER
000200*   ROW FIRST, ONE VARIABLE LINE PER TRANSACTION.
000300*
000400* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000500*
000600 FD  FN-TRANSACTION-FILE
000700     LABEL RECORD STANDARD.
000800 01  FN-TRAN-LINE          PIC X(132).
000900*
