000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE IN-MEMORY        *
000400*    TRANSACTION TABLE (THE "STORE")        *
000500*                                          *
000600*******************************************
000700* MAX 5000 TRANSACTIONS PER RUN - RAISE FN-TR-MAX AND THE OCCURS
000800* TOGETHER IF A SHOP EVER NEEDS MORE THAN THIS IN ONE LOAD.
000900*
001000* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
001100*
001200 01  FN-TRANSACTION-TABLE.
001300     03  FN-TR-MAX             PIC 9(7)   COMP  VALUE 5000.
001400     03  FN-TR-COUNT           PIC 9(7)   COMP  VALUE ZERO.
001450     03  FILLER                PIC X(4).
001500     03  FN-TR-ENTRY           OCCURS 5000 TIMES
001600                               INDEXED BY FN-TR-IX.
001700         05  TT-NO             PIC 9(9)    COMP.
001800         05  TT-DATE           PIC X(10).
001900         05  TT-DESC           PIC X(30).
002000         05  TT-CAT            PIC X(20).
002100         05  TT-AMT            PIC 9(7)V99.
002200         05  TT-TYPE           PIC X(7).
002300             88  TT-IS-INCOME        VALUE "INCOME ".
002400             88  TT-IS-EXPENSE       VALUE "EXPENSE".
002450*        TT-DELETED-SW SET Y BY FN040 DELETE, ROW SKIPPED
002460*        EVERYWHERE ELSE THE TABLE IS READ.
002500         05  TT-DELETED-SW     PIC X       VALUE "N".
002600             88  TT-IS-DELETED         VALUE "Y".
002650         05  FILLER            PIC X(4).
002700*
