000100* FD FOR THE BUDGET INPUT FILE - COMMA DELIMITED, HEADER ROW
000200*   FIRST, CATEGORY,AMOUNT PAIRS.
000300*
000400* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000500*
000600 FD  FN-BUDGET-FILE
000700     LABEL RECORD STANDARD.
000800 01  FN-BUD-LINE           PIC X(80).
000900*
