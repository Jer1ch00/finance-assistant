000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR CATEGORY            *
000400*   ACCUMULATOR AND BUDGET-CHECK TABLES     *
000500*                                          *
000600*******************************************
000700* BUILT ON THE QTD/YTD ACCUMULATOR-GROUP SHAPE USED FOR THE
000800* PAYROLL HISTORY RECORD, ONE GROUP PER DISTINCT CATEGORY IN
000900* PLACE OF ONE GROUP PER QUARTER.
001000*
001100* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
001200* 11/08/26 VBC - ADDED CAT-MONTH-TOTAL FOR THE MONTHLY BREAKDOWN
001300*                SO 0400 AND 0700 CAN SHARE ONE TABLE SHAPE.
001400*
001500 01  FN-CATEGORY-WORK.
001550*    FN-CAT-COUNT IS DISTINCT CATEGORIES SEEN SO FAR.
001600     03  FN-CAT-COUNT          PIC 9(4)   COMP.
001650     03  FILLER                PIC X(4).
001700     03  FN-CAT-TABLE          OCCURS 200 TIMES
001800                               INDEXED BY FN-CAT-IX.
001900         05  CAT-NAME          PIC X(20).
002000         05  CAT-TOTALS                   COMP-3.
002100             07  CAT-EXPENSE-TOTAL     PIC S9(9)V99.
002200             07  CAT-MONTH-TOTAL       PIC S9(9)V99.
002250         05  FILLER            PIC X(4).
002300*
002400 01  FN-BUDGET-WORK.
002450*    FN-BUD-COUNT IS BUDGET CATEGORIES LOADED.
002500     03  FN-BUD-COUNT          PIC 9(4)   COMP.
002550*    FN-BUD-EXCEEDED-CNT IS CATEGORIES OVER BUDGET.
002600     03  FN-BUD-EXCEEDED-CNT   PIC 9(4)   COMP.
002650     03  FILLER                PIC X(4).
002700     03  FN-BUD-TABLE          OCCURS 200 TIMES
002800                               INDEXED BY FN-BUD-IX.
002900         05  BWK-CAT           PIC X(20).
003000         05  BWK-AMOUNTS                  COMP-3.
003100             07  BWK-BUDGET        PIC S9(9)V99.
003200             07  BWK-ACTUAL        PIC S9(9)V99.
003300             07  BWK-REMAINING     PIC S9(9)V99.
003400         05  BWK-UTIL-PCT      PIC S9(3)V99.
003500         05  BWK-EXCEEDED-SW   PIC X.
003600             88  BWK-EXCEEDED          VALUE "Y".
003700             88  BWK-NOT-EXCEEDED      VALUE "N".
003750         05  FILLER            PIC X(3).
003800*
