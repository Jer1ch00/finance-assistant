000100* FD FOR THE PRINTED ANALYTICS REPORT - 132 COLUMN PRINT LAYOUT.
000200*
000300* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000400*
000500 FD  FN-REPORT-FILE
000600     LABEL RECORD STANDARD.
000700 01  FN-REPORT-LINE        PIC X(132).
000800*
