000100* FILE-CONTROL FRAGMENT FOR THE PRINTED ANALYTICS REPORT.
000200*
000300* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000400*
000500     SELECT  FN-REPORT-FILE
000600             ASSIGN          REPORT
000700             ORGANIZATION    LINE SEQUENTIAL
000800             FILE STATUS     FN-RPT-STATUS.
000900*
