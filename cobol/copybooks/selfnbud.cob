000100* FILE-CONTROL FRAGMENT FOR THE BUDGET INPUT FILE.
000200*
000300* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000400*
000500     SELECT  FN-BUDGET-FILE
000600             ASSIGN          BUDGETS
000700             ORGANIZATION    LINE SEQUENTIAL
000800             FILE STATUS     FN-BUD-STATUS.
000900*
