000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET FILE        *
000400*     USES BUD-CAT AS KEY                  *
000500*******************************************
000600*  FILE SIZE 64 BYTES (DETAIL), 64 BYTES (HEADER).
000700*
000800* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000900* 11/08/26 VBC - ADDED BUD-HDR RECORD AND ADMIN FIELDS SO THE
001000*                LAYOUT CAN GROW INTO A PROPER BUDGET MASTER
001100*                WITHOUT A FILE CONVERSION - MODELLED ON THE
001200*                CHK-HDR PAIRING IN THE PAYROLL CHECK FILE.
001300*
001400 01  FN-BUDGET-RECORD.
001500*    BUD-CAT IS THE CATEGORY NAME.
001600     03  BUD-CAT               PIC X(20).
001700*    BUD-AMT IS THE BUDGETED AMOUNT FOR THE CATEGORY.
001800     03  BUD-AMT               PIC 9(7)V99.
001900*    BUD-PERIOD-CCYYMM IS THE BUDGET PERIOD THIS FIGURE APPLIES
002000*    TO - NOT YET SET BY THE LOADER, CARRIED FOR WHEN BUDGETS ARE
002100*    KEPT MONTH BY MONTH RATHER THAN AS ONE STANDING FIGURE.
002200     03  BUD-PERIOD-CCYYMM     PIC 9(6)    COMP.
002300*    BUD-LAST-MAINT-DATE IS STAMPED AT LOAD TIME, CCYYMMDD.
002400     03  BUD-LAST-MAINT-DATE   PIC 9(8)    COMP.
002500*    BUD-STATUS-SW - A=ACTIVE, S=SUSPENDED.  EVERY BUDGET LOADED
002600*    THIS RUN IS TREATED AS ACTIVE, SUSPENDED IS NOT YET DRIVEN
002700*    BY ANY LOADER LOGIC.
002800     03  BUD-STATUS-SW         PIC X       VALUE "A".
002900         88  BUD-IS-ACTIVE             VALUE "A".
003000         88  BUD-IS-SUSPENDED          VALUE "S".
003100     03  FILLER                PIC X(25).
003200*
003300 01  FN-BUDGET-HDR-RECORD.
003400*    HEADER/CONTROL RECORD FOR THE BUDGET FILE.  NOT READ BY
003500*    FN010 TODAY - CARRIED AS A PLACE TO HANG THE RUN-CONTROL
003600*    TOTALS A FUTURE ON-LINE BUDGET MAINTENANCE PROGRAM WILL WANT
003700*    WITHOUT HAVING TO RESHAPE THE DETAIL RECORD AGAIN.
003800     03  BUD-HDR-KEY                PIC X(20)   VALUE SPACES.
003900     03  BUD-HDR-RUN-DATE           PIC 9(8)    COMP.
004000     03  BUD-HDR-BUDGET-COUNT       PIC 9(4)    COMP.
004100     03  BUD-HDR-TOTAL-BUDGETED     PIC 9(9)V99.
004200     03  BUD-HDR-CHECK-PRINTED-SW   PIC X       VALUE "N".
004300         88  BUD-HDR-CHECK-PRINTED       VALUE "Y".
004400     03  FILLER                      PIC X(25).
004500*
