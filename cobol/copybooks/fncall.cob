000100* LINKAGE BLOCKS PASSED TO THE FN DATE-ROUTINE AND THE FN
000200*  TRANSACTION-MAINTENANCE MODULE, ONE GROUP PER CALLEE -
000300*  SAME SHAPE AS THE OLD WS-CALLING-DATA BLOCK.
000400*
000500* 11/08/26 VBC - CREATED FOR THE FINANCE ANALYTICS BATCH.
000600*
000700 01  FN004-LINKAGE.
000750*    FN004-DATE IS IN/OUT - BLANK IN MEANS "DEFAULT ME".
000800     03  FN004-DATE            PIC X(10).
000850*    FN004-TODAY IS IN - THE PROCESSING DATE.
000900     03  FN004-TODAY           PIC X(10).
001000     03  FN004-VALID-SW        PIC X.
001100         88  FN004-DATE-VALID        VALUE "Y".
001200         88  FN004-DATE-INVALID      VALUE "N".
001250     03  FILLER                PIC X(5).
001300*
001400 01  FN040-LINKAGE.
001450*    FN040-FUNCTION - L=LIST, F=FIND, U=UPDATE, D=DELETE.
001500     03  FN040-FUNCTION        PIC X.
001600         88  FN040-LIST-REQD         VALUE "L".
001700         88  FN040-FIND-REQD         VALUE "F".
001800         88  FN040-UPDATE-REQD       VALUE "U".
001900         88  FN040-DELETE-REQD       VALUE "D".
001950*    FN040-KEY-NO IS THE TR-NO FOR FIND/UPDATE/DELETE CALLS.
002000     03  FN040-KEY-NO          PIC 9(9)     COMP.
002050*    FILTERS - SPACES MEANS NO FILTER ON THAT FIELD.
002100     03  FN040-FILTER-TYPE     PIC X(7).
002200     03  FN040-FILTER-CAT      PIC X(20).
002250*    SORT-FIELD IS DATE, AMT OR CAT - DIR IS A OR D.
002300     03  FN040-SORT-FIELD      PIC X(4)     VALUE "DATE".
002400     03  FN040-SORT-DIR        PIC X        VALUE "D".
002500     03  FN040-UPD-DATE        PIC X(10).
002600     03  FN040-UPD-DESC        PIC X(30).
002700     03  FN040-UPD-CAT         PIC X(20).
002800     03  FN040-UPD-AMT         PIC 9(7)V99.
002900     03  FN040-UPD-TYPE        PIC X(7).
003000     03  FN040-FOUND-SW        PIC X.
003100         88  FN040-REC-FOUND         VALUE "Y".
003200         88  FN040-REC-NOT-FOUND     VALUE "N".
003250*    ENTRIES SELECTED BY A LIST CALL, INDEXES IN OUTPUT ORDER.
003300     03  FN040-LIST-COUNT      PIC 9(7)     COMP.
003400     03  FN040-LIST-IX-TABLE   OCCURS 5000 TIMES PIC 9(7) COMP.
003450     03  FILLER                PIC X(5).
003500*
